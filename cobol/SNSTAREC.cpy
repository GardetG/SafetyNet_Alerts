000100******************************************************************
000110*    COPYBOOK  SNSTAREC
000120*    FIRE STATION / ADDRESS MAPPING RECORD LAYOUT - 32 BYTE REC
000130*    ONE ENTRY PER MAPPED ADDRESS.  RECORD KEY IS SNST-ADDRESS.
000140*    A GIVEN STATION NUMBER MAY APPEAR ON MANY RECORDS.
000150******************************************************************
000160*    MAINT LOG
000170*    052296 JS  ORIGINAL LAYOUT FOR COUNTY ALERT ROSTER CONV
000180******************************************************************
000190 01  SN-STATION-RECORD.
000200     05  SNST-STATION-NO             PIC 9(02).
000210     05  SNST-ADDRESS                PIC X(30).
000220*
000230*    ALTERNATE NUMERIC/ALPHA VIEW OF THE STATION NUMBER, USED
000240*    WHEN BUILDING THE FLOOD-STATION-LIST SEARCH ARGUMENT.
000250 01  SN-STATION-ALPHA-VIEW REDEFINES SN-STATION-RECORD.
000260     05  SNST-STATION-ALPHA          PIC X(02).
000270     05  FILLER                      PIC X(30).
