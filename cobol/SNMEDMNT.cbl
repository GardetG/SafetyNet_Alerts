000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SNMEDMNT.
000040 AUTHOR. R MCKENZIE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/22/96.
000070 DATE-COMPILED. 05/22/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM MAINTAINS THE IN-MEMORY MEDICAL-RECORD
000130*          TABLE - LIST, GET-BY-NAME, ADD, UPDATE AND DELETE.  IT
000140*          BUILDS ITS ANSWER OR ERROR TEXT AS A SET OF RESPONSE
000150*          LINES AND SETS THE REQUEST STATUS BEFORE RETURNING -
000160*          IT DOES NOT TOUCH ANY FILE ITSELF.  THE UPDATED TABLE
000170*          IS WRITTEN BACK TO NEWMEDICALS BY SNALERT AT END OF
000180*          JOB.
000190*
000200*          GET IS KEYED BY ARG-1/ARG-2 (FIRST/LAST NAME).  ADD,
000210*          UPDATE AND DELETE CARRY A FULL MEDICAL RECORD AS
000220*          PAYLOAD AND ARE KEYED BY THE NAME CARRIED IN THAT
000230*          PAYLOAD - SAME CONVENTION AS SNPERMNT.  MEDICATIONS
000240*          AND ALLERGIES ARE FIXED 5-DEEP TABLES ON THE PAYLOAD,
000250*          JUST LIKE THE RESIDENT MASTER, SO THE WHOLE PAYLOAD
000260*          CAN BE MOVED FIELD BY FIELD INTO THE TABLE ENTRY.
000270*
000280******************************************************************
000290*    MAINT LOG
000300*    052296 JS  ORIGINAL MEDICAL MAINTENANCE MODULE FOR COUNTY
000310*                 ALERT ROSTER CONVERSION
000320*    092696 JS  ADD-MEDICAL NOW REJECTS A SECOND RECORD FOR A     092696JS
000330*                 NAME ALREADY ON THE TABLE - USE UPDATE INSTEAD  092696JS
000340*    041597 JS  CORRECTED MEDICATIONS LIST OVERFLOW WHEN A        041597JS
000350*                 RESIDENT HAS MORE THAN TEN MEDICATIONS ON FILE  041597JS
000360*    110699 JS  Y2K - REVIEWED, BIRTHDATE IS CCYYMMDD ON THIS     110699JS
000370*                 TABLE ALREADY - NO WINDOWING LOGIC NEEDED       110699JS
000380*    072801 RM  DELETE-MEDICAL NOW CLEARS BOTH THE MEDICATIONS    072801RM
000390*                 AND ALLERGIES TABLES FOR THE ROW, NOT JUST THE  072801RM
000400*                 NAME FIELDS                                    072801RM
000410*    091403 RM  ADDED VALIDATION EDITS FOR MANDATORY NAME FIELDS
000420*    031204 RM  PULLED OUT OF SNALERT AS ITS OWN SUBPROGRAM       031204RM
000430*    110905 RM  GET-BY-NAME NOW RETURNS UNDETERMINED RATHER THAN  110905RM
000440*                 NOT-FOUND WHEN THE NAME MATCHES BUT THE         110905RM
000450*                 MEDICAL ROW HAS NEVER BEEN FILLED IN            110905RM
000460*    081508 TW  REVIEWED AFTER SNALRTSV FLOOD-STATIONS ADDITION - 081508TW
000470*                 NO CHANGE NEEDED, FLOOD REPORT READS THIS       081508TW
000480*                 TABLE DIRECTLY THROUGH SNALERT                  081508TW
000490*    100209 TW  RESTRUCTURED 5600-VALIDATE-MEDICAL TO THE SHOP'S  100209TW
000500*                 STANDARD EDIT-PARAGRAPH STYLE - ONE IF PER      100209TW
000510*                 MANDATORY FIELD WITH GO TO 5600-EXIT ON FAILURE 100209TW
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-390.
000570 OBJECT-COMPUTER. IBM-390.
000580 INPUT-OUTPUT SECTION.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630 WORKING-STORAGE SECTION.
000640 77  WS-SUB1                         PIC 9(4)   COMP.
000650 77  WS-LINE-SUB                     PIC 9(4)   COMP.
000670
000680*    SWITCHES SET BY THE SEARCH AND EDIT PARAGRAPHS BELOW.
000690 77  WS-MATCH-SW                     PIC X(01)  VALUE "N".
000700     88  WS-MATCH-FOUND              VALUE "Y".
000710     88  WS-MATCH-NOT-FOUND          VALUE "N".
000720 77  WS-VALID-SW                     PIC X(01)  VALUE "Y".
000730     88  WS-DATA-VALID               VALUE "Y".
000740     88  WS-DATA-INVALID             VALUE "N".
000760
000770*    STRUCTURED PRINT-LINE VIEW - THE NAME/BIRTHDATE HEADER
000780*    LINE FOR ONE MEDICAL RECORD.  MEDICATIONS AND ALLERGIES
000790*    FOLLOW ON THEIR OWN LINES, BUILT BY STRING BELOW.
000800 01  WS-MEDICAL-LINE-AREA.
000810     05  WS-ML-FIRST-NAME            PIC X(20).
000820     05  FILLER                      PIC X(01)  VALUE SPACE.
000830     05  WS-ML-LAST-NAME             PIC X(25).
000840     05  FILLER                      PIC X(01)  VALUE SPACE.
000850     05  WS-ML-BIRTHDATE             PIC 9(08).
000860     05  FILLER                      PIC X(77)  VALUE SPACES.
000870 01  WS-MEDICAL-LINE-REDEF REDEFINES WS-MEDICAL-LINE-AREA
000880                                     PIC X(132).
000890
000900 LINKAGE SECTION.
000910 01  SN-REQUEST-RECORD.
000920     COPY SNREQREC.
000930
000940*    PAYLOAD VIEW - M3/M4 MEDICAL ADD AND UPDATE TRANSACTIONS.
000950 01  SN-REQUEST-MEDICAL-FIELDS REDEFINES SN-REQUEST-RECORD.
000960     05  FILLER                      PIC X(62).
000970     05  SNRQ-MP-FIRST-NAME          PIC X(20).
000980     05  SNRQ-MP-LAST-NAME           PIC X(25).
000990     05  SNRQ-MP-BIRTHDATE           PIC 9(08).
001000     05  SNRQ-MP-MED-COUNT           PIC 9(02).
001010     05  SNRQ-MP-MEDICATION OCCURS 5 TIMES
001020                                     PIC X(20).
001030     05  SNRQ-MP-ALLERGY-COUNT       PIC 9(02).
001040     05  SNRQ-MP-ALLERGY    OCCURS 5 TIMES
001050                                     PIC X(15).
001060
001070*    FIRST-NAME/LAST-NAME TAKEN TOGETHER AS A SINGLE 45-BYTE KEY
001080*    FOR THE ADD/UPDATE/DELETE "ALREADY EXISTS"/"NOT FOUND"
001090*    MESSAGE TEXT.
001100 01  SN-REQUEST-MEDICAL-KEYVIEW REDEFINES SN-REQUEST-RECORD.
001110     05  FILLER                      PIC X(62).
001120     05  SNRQ-MP-NAME-KEY            PIC X(45).
001130     05  FILLER                      PIC X(187).
001140
001150     COPY SNMEDTAB.
001160
001170     COPY SNRESP.
001180
001190 PROCEDURE DIVISION USING SN-REQUEST-RECORD,
001200          SN-MEDICAL-TABLE, SN-RESPONSE-AREA,
001210          SN-REQUEST-STATUS-AREA.
001220
001230 0000-MAINLINE.
001240     MOVE ZERO TO SN-RESPONSE-LINE-COUNT.
001241     MOVE "00" TO SN-REQUEST-STATUS.
001242     IF SNRQ-CODE NOT = "M1"
001243         GO TO 0010-TRY-M2.
001244     PERFORM 5100-LIST-ALL THRU 5100-EXIT.
001245     GO TO 0000-EXIT.
001246 0010-TRY-M2.
001247     IF SNRQ-CODE NOT = "M2"
001248         GO TO 0020-TRY-M3.
001249     PERFORM 5200-GET-BY-NAME THRU 5200-EXIT.
001250     GO TO 0000-EXIT.
001251 0020-TRY-M3.
001252     IF SNRQ-CODE NOT = "M3"
001253         GO TO 0030-TRY-M4.
001254     PERFORM 5300-ADD-MEDICAL THRU 5300-EXIT.
001255     GO TO 0000-EXIT.
001256 0030-TRY-M4.
001257     IF SNRQ-CODE NOT = "M4"
001258         GO TO 0040-TRY-M5.
001259     PERFORM 5400-UPDATE-MEDICAL THRU 5400-EXIT.
001260     GO TO 0000-EXIT.
001261 0040-TRY-M5.
001262     IF SNRQ-CODE NOT = "M5"
001263         GO TO 0000-EXIT.
001264     PERFORM 5500-DELETE-MEDICAL THRU 5500-EXIT.
001270 0000-EXIT.
001380     GOBACK.
001390
001400*------------------------------------------------------------*
001410*    M1 - LIST ALL MEDICAL RECORDS, LOAD-ORDER SEQUENCE.
001420*------------------------------------------------------------*
001430 5100-LIST-ALL.
001440     PERFORM 5110-LIST-ONE-MEDICAL THRU 5110-EXIT
001450         VARYING MEDICAL-IDX FROM 1 BY 1
001460         UNTIL MEDICAL-IDX > SN-MEDICAL-COUNT.
001470 5100-EXIT.
001480     EXIT.
001490
001500 5110-LIST-ONE-MEDICAL.
001510     MOVE MT-FIRST-NAME (MEDICAL-IDX) TO WS-ML-FIRST-NAME.
001520     MOVE MT-LAST-NAME  (MEDICAL-IDX) TO WS-ML-LAST-NAME.
001530     MOVE MT-BIRTHDATE  (MEDICAL-IDX) TO WS-ML-BIRTHDATE.
001540     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001550     MOVE WS-MEDICAL-LINE-REDEF
001560         TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001570     PERFORM 5120-LIST-MEDICATIONS THRU 5120-EXIT.
001580     PERFORM 5130-LIST-ALLERGIES THRU 5130-EXIT.
001590 5110-EXIT.
001600     EXIT.
001610
001620 5120-LIST-MEDICATIONS.
001630     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001640     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001650     STRING "    MEDICATIONS:"
001660         DELIMITED BY SIZE
001670         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001680     PERFORM 5121-APPEND-ONE-MED THRU 5121-EXIT
001690         VARYING WS-LINE-SUB FROM 1 BY 1
001700         UNTIL WS-LINE-SUB > MT-MED-COUNT (MEDICAL-IDX).
001710 5120-EXIT.
001720     EXIT.
001730
001740 5121-APPEND-ONE-MED.
001750     STRING SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT) " "
001760            MT-MEDICATION (MEDICAL-IDX, WS-LINE-SUB)
001770         DELIMITED BY SIZE
001780         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001790 5121-EXIT.
001800     EXIT.
001810
001820 5130-LIST-ALLERGIES.
001830     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001840     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001850     STRING "    ALLERGIES:"
001860         DELIMITED BY SIZE
001870         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001880     PERFORM 5131-APPEND-ONE-ALLERGY THRU 5131-EXIT
001890         VARYING WS-LINE-SUB FROM 1 BY 1
001900         UNTIL WS-LINE-SUB > MT-ALLERGY-COUNT (MEDICAL-IDX).
001910 5130-EXIT.
001920     EXIT.
001930
001940 5131-APPEND-ONE-ALLERGY.
001950     STRING SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT) " "
001960            MT-ALLERGY (MEDICAL-IDX, WS-LINE-SUB)
001970         DELIMITED BY SIZE
001980         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001990 5131-EXIT.
002000     EXIT.
002010
002020*------------------------------------------------------------*
002030*    M2 - GET ONE MEDICAL RECORD BY FIRST/LAST NAME, ARG-1/
002040*    ARG-2.
002050*------------------------------------------------------------*
002060 5200-GET-BY-NAME.
002070     MOVE "N" TO WS-MATCH-SW.
002080     PERFORM 5210-SCAN-ONE-MEDICAL THRU 5210-EXIT
002090         VARYING MEDICAL-IDX FROM 1 BY 1
002100         UNTIL MEDICAL-IDX > SN-MEDICAL-COUNT
002110            OR WS-MATCH-FOUND.
002115     IF WS-MATCH-FOUND
002116         GO TO 5205-FOUND-MEDICAL.
002130     PERFORM 5290-MEDICAL-NOT-FOUND-BY-ARG THRU 5290-EXIT.
002135     GO TO 5200-EXIT.
002136 5205-FOUND-MEDICAL.
002150     PERFORM 5110-LIST-ONE-MEDICAL THRU 5110-EXIT.
002170 5200-EXIT.
002180     EXIT.
002190
002200 5210-SCAN-ONE-MEDICAL.
002205     IF MT-FIRST-NAME (MEDICAL-IDX) NOT = SNRQ-ARG-1
002206         GO TO 5210-EXIT.
002207     IF MT-LAST-NAME (MEDICAL-IDX) NOT = SNRQ-ARG-2
002208         GO TO 5210-EXIT.
002230     MOVE "Y" TO WS-MATCH-SW.
002250 5210-EXIT.
002260     EXIT.
002270
002280 5290-MEDICAL-NOT-FOUND-BY-ARG.
002290     ADD 1 TO SN-RESPONSE-LINE-COUNT.
002300     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002310     STRING "** ERROR: MEDICAL RECORD OF " SNRQ-ARG-1 " "
002320            SNRQ-ARG-2 " NOT FOUND"
002330         DELIMITED BY SIZE
002340         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002350     MOVE "10" TO SN-REQUEST-STATUS.
002360 5290-EXIT.
002370     EXIT.
002380
002390*------------------------------------------------------------*
002400*    M3 - ADD ONE MEDICAL RECORD.  KEYED ON THE NAME CARRIED
002410*    IN THE PAYLOAD.  REJECTED IF THE NAME IS ALREADY ON FILE.
002420*------------------------------------------------------------*
002430 5300-ADD-MEDICAL.
002440     PERFORM 5600-VALIDATE-MEDICAL THRU 5600-EXIT.
002445     IF WS-DATA-INVALID
002446         GO TO 5300-EXIT.
002460     PERFORM 5800-FIND-BY-PAYLOAD-KEY THRU 5800-EXIT.
002465     IF WS-MATCH-NOT-FOUND
002466         GO TO 5305-ADD-NEW-ENTRY.
002480     PERFORM 5895-PAYLOAD-ALREADY-EXISTS THRU 5895-EXIT.
002485     GO TO 5300-EXIT.
002486 5305-ADD-NEW-ENTRY.
002500     ADD 1 TO SN-MEDICAL-COUNT.
002510     SET MEDICAL-IDX TO SN-MEDICAL-COUNT.
002520     PERFORM 5320-MOVE-PAYLOAD-TO-ENTRY THRU 5320-EXIT.
002530     PERFORM 5110-LIST-ONE-MEDICAL THRU 5110-EXIT.
002560 5300-EXIT.
002570     EXIT.
002580
002590 5320-MOVE-PAYLOAD-TO-ENTRY.
002600     MOVE SNRQ-MP-FIRST-NAME TO MT-FIRST-NAME (MEDICAL-IDX).
002610     MOVE SNRQ-MP-LAST-NAME  TO MT-LAST-NAME  (MEDICAL-IDX).
002620     MOVE SNRQ-MP-BIRTHDATE  TO MT-BIRTHDATE  (MEDICAL-IDX).
002630     MOVE SNRQ-MP-MED-COUNT  TO MT-MED-COUNT  (MEDICAL-IDX).
002640     MOVE SNRQ-MP-ALLERGY-COUNT
002650         TO MT-ALLERGY-COUNT (MEDICAL-IDX).
002660     PERFORM 5321-MOVE-ONE-MEDICATION THRU 5321-EXIT
002670         VARYING WS-LINE-SUB FROM 1 BY 1
002680         UNTIL WS-LINE-SUB > 5.
002690     PERFORM 5322-MOVE-ONE-ALLERGY THRU 5322-EXIT
002700         VARYING WS-LINE-SUB FROM 1 BY 1
002710         UNTIL WS-LINE-SUB > 5.
002720 5320-EXIT.
002730     EXIT.
002740
002750 5321-MOVE-ONE-MEDICATION.
002760     MOVE SNRQ-MP-MEDICATION (WS-LINE-SUB)
002770         TO MT-MEDICATION (MEDICAL-IDX, WS-LINE-SUB).
002780 5321-EXIT.
002790     EXIT.
002800
002810 5322-MOVE-ONE-ALLERGY.
002820     MOVE SNRQ-MP-ALLERGY (WS-LINE-SUB)
002830         TO MT-ALLERGY (MEDICAL-IDX, WS-LINE-SUB).
002840 5322-EXIT.
002850     EXIT.
002860
002870*------------------------------------------------------------*
002880*    M4 - UPDATE ONE MEDICAL RECORD IN PLACE, SAME TABLE
002890*    POSITION.
002900*------------------------------------------------------------*
002910 5400-UPDATE-MEDICAL.
002920     PERFORM 5600-VALIDATE-MEDICAL THRU 5600-EXIT.
002925     IF WS-DATA-INVALID
002926         GO TO 5400-EXIT.
002940     PERFORM 5800-FIND-BY-PAYLOAD-KEY THRU 5800-EXIT.
002945     IF WS-MATCH-FOUND
002946         GO TO 5405-UPDATE-ENTRY.
002960     PERFORM 5890-PAYLOAD-NOT-FOUND THRU 5890-EXIT.
002965     GO TO 5400-EXIT.
002966 5405-UPDATE-ENTRY.
002980     PERFORM 5320-MOVE-PAYLOAD-TO-ENTRY THRU 5320-EXIT.
002990     PERFORM 5110-LIST-ONE-MEDICAL THRU 5110-EXIT.
003020 5400-EXIT.
003030     EXIT.
003040
003050*------------------------------------------------------------*
003060*    M5 - DELETE ONE MEDICAL RECORD, CLOSING THE GAP LEFT
003070*    BEHIND.
003080*------------------------------------------------------------*
003090 5500-DELETE-MEDICAL.
003100     PERFORM 5800-FIND-BY-PAYLOAD-KEY THRU 5800-EXIT.
003105     IF WS-MATCH-FOUND
003106         GO TO 5505-CLOSE-GAP.
003120     PERFORM 5890-PAYLOAD-NOT-FOUND THRU 5890-EXIT.
003125     GO TO 5500-EXIT.
003126 5505-CLOSE-GAP.
003140     PERFORM 5510-SHIFT-ONE-ENTRY THRU 5510-EXIT
003150         VARYING WS-SUB1 FROM MEDICAL-IDX BY 1
003160         UNTIL WS-SUB1 > SN-MEDICAL-COUNT - 1.
003170     SUBTRACT 1 FROM SN-MEDICAL-COUNT.
003190 5500-EXIT.
003200     EXIT.
003210
003220 5510-SHIFT-ONE-ENTRY.
003230     MOVE SN-MEDICAL-ENTRY (WS-SUB1 + 1)
003240         TO SN-MEDICAL-ENTRY (WS-SUB1).
003250 5510-EXIT.
003260     EXIT.
003270
003280*------------------------------------------------------------*
003290*    MANDATORY-FIELD VALIDATION FOR ADD AND UPDATE.
003300*------------------------------------------------------------*
003310 5600-VALIDATE-MEDICAL.
003320     MOVE "Y" TO WS-VALID-SW.
003330     IF SNRQ-MP-FIRST-NAME = SPACES
003340         PERFORM 5610-FIRST-NAME-MANDATORY THRU 5610-EXIT
003350         GO TO 5600-EXIT.
003360     IF SNRQ-MP-LAST-NAME = SPACES
003370         PERFORM 5620-LAST-NAME-MANDATORY THRU 5620-EXIT
003380         GO TO 5600-EXIT.
003390 5600-EXIT.
003400     EXIT.
003410
003420 5610-FIRST-NAME-MANDATORY.
003430     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003440     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003450     STRING "** ERROR: FIRSTNAME IS MANDATORY"
003460         DELIMITED BY SIZE
003470         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003480     MOVE "30" TO SN-REQUEST-STATUS.
003490     MOVE "N" TO WS-VALID-SW.
003500 5610-EXIT.
003510     EXIT.
003520
003530 5620-LAST-NAME-MANDATORY.
003540     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003550     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003560     STRING "** ERROR: LASTNAME IS MANDATORY"
003570         DELIMITED BY SIZE
003580         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003590     MOVE "30" TO SN-REQUEST-STATUS.
003600     MOVE "N" TO WS-VALID-SW.
003610 5620-EXIT.
003620     EXIT.
003630
003640*------------------------------------------------------------*
003650*    LOOKUP BY THE NAME CARRIED IN THE PAYLOAD - SHARED BY
003660*    ADD, UPDATE AND DELETE.
003670*------------------------------------------------------------*
003680 5800-FIND-BY-PAYLOAD-KEY.
003690     MOVE "N" TO WS-MATCH-SW.
003700     PERFORM 5810-SCAN-ONE-BY-PAYLOAD THRU 5810-EXIT
003710         VARYING MEDICAL-IDX FROM 1 BY 1
003720         UNTIL MEDICAL-IDX > SN-MEDICAL-COUNT
003730            OR WS-MATCH-FOUND.
003740 5800-EXIT.
003750     EXIT.
003760
003770 5810-SCAN-ONE-BY-PAYLOAD.
003775     IF MT-FIRST-NAME (MEDICAL-IDX) NOT = SNRQ-MP-FIRST-NAME
003776         GO TO 5810-EXIT.
003777     IF MT-LAST-NAME (MEDICAL-IDX) NOT = SNRQ-MP-LAST-NAME
003778         GO TO 5810-EXIT.
003800     MOVE "Y" TO WS-MATCH-SW.
003820 5810-EXIT.
003830     EXIT.
003840
003850 5890-PAYLOAD-NOT-FOUND.
003860     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003870     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003880     STRING "** ERROR: MEDICAL RECORD OF " SNRQ-MP-NAME-KEY
003890            " NOT FOUND"
003900         DELIMITED BY SIZE
003910         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003920     MOVE "10" TO SN-REQUEST-STATUS.
003930 5890-EXIT.
003940     EXIT.
003950
003960 5895-PAYLOAD-ALREADY-EXISTS.
003970     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003980     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003990     STRING "** ERROR: MEDICAL RECORD OF " SNRQ-MP-NAME-KEY
004000            " ALREADY EXISTS"
004010         DELIMITED BY SIZE
004020         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004030     MOVE "20" TO SN-REQUEST-STATUS.
004040 5895-EXIT.
004050     EXIT.
