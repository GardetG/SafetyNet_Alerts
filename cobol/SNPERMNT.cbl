000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SNPERMNT.
000040 AUTHOR. R MCKENZIE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/22/96.
000070 DATE-COMPILED. 05/22/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM MAINTAINS THE IN-MEMORY RESIDENT TABLE
000130*          BUILT BY SNALERT - LIST, GET-BY-NAME, ADD, UPDATE AND
000140*          DELETE.  IT BUILDS ITS ANSWER OR ERROR TEXT AS A SET
000150*          OF RESPONSE LINES AND SETS THE REQUEST STATUS BEFORE
000160*          RETURNING - IT DOES NOT TOUCH ANY FILE ITSELF.  THE
000170*          UPDATED TABLE IS WRITTEN BACK TO NEWPERSONS BY SNALERT
000180*          AT END OF JOB.
000190*
000200*          GET IS KEYED BY ARG-1/ARG-2 (FIRST/LAST NAME).  ADD,
000210*          UPDATE AND DELETE CARRY A FULL PERSON RECORD AS
000220*          PAYLOAD AND ARE KEYED BY THE NAME CARRIED IN THAT
000230*          PAYLOAD, NOT BY ARG-1/ARG-2 - THIS MATCHES HOW THE
000240*          TRANSACTION FILE CARRIES THE DETAIL RECORD FOR THOSE
000250*          THREE CODES.
000260*
000270******************************************************************
000280*    MAINT LOG
000290*    052296 JS  ORIGINAL PERSON MAINTENANCE MODULE FOR COUNTY
000300*                 ALERT ROSTER CONVERSION
000310*    062696 JS  ADDED DUPLICATE-NAME CHECK ON ADD-PERSON - TWO    062696JS
000320*                 RESIDENTS WITH THE SAME NAME WERE OVERWRITING   062696JS
000330*                 EACH OTHER'S TABLE ENTRY                        062696JS
000340*    021297 JS  GET-BY-NAME NOW PADS THE SEARCH ARGUMENT WITH     021297JS
000350*                 SPACES BEFORE THE COMPARE                       021297JS
000360*    110699 JS  Y2K - REVIEWED, NO DATE FIELDS USED IN THIS       110699JS
000370*                 PROGRAM                                         110699JS
000380*    081401 RM  DELETE-PERSON NOW CLOSES THE GAP IN THE TABLE BY  081401RM
000390*                 SHIFTING ROWS UP RATHER THAN LEAVING A HOLE     081401RM
000400*    091403 RM  ADDED VALIDATION EDITS FOR MANDATORY NAME FIELDS
000410*    031204 RM  PULLED OUT OF SNALERT AS ITS OWN SUBPROGRAM       031204RM
000420*    092705 RM  UPDATE-PERSON NOW REVALIDATES THE NEW NAME VALUES 092705RM
000430*                 INSTEAD OF ONLY THE FIELDS SUPPLIED ON THE ADD  092705RM
000440*    051807 TW  CORRECTED TABLE-FULL STATUS - ADD-PERSON WAS      051807TW
000450*                 RETURNING NOT-FOUND INSTEAD OF A DISTINCT ERROR 051807TW
000460*    100209 TW  RESTRUCTURED 3600-VALIDATE-PERSON TO THE SHOP'S   100209TW
000470*                 STANDARD EDIT-PARAGRAPH STYLE - ONE IF PER      100209TW
000480*                 MANDATORY FIELD WITH GO TO 3600-EXIT ON FAILURE 100209TW
000490*    061311 TW  REVIEWED VALIDATION AFTER SNMEDMNT AUDIT - NO     061311TW
000500*                 CHANGE NEEDED IN THIS MODULE                    061311TW
000510******************************************************************
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-390.
000560 OBJECT-COMPUTER. IBM-390.
000570 INPUT-OUTPUT SECTION.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620 WORKING-STORAGE SECTION.
000630 77  WS-SUB1                         PIC 9(4)   COMP.
000640
000660*    SWITCHES SET BY THE SEARCH AND EDIT PARAGRAPHS BELOW.
000670 77  WS-MATCH-SW                     PIC X(01)  VALUE "N".
000680     88  WS-MATCH-FOUND              VALUE "Y".
000690     88  WS-MATCH-NOT-FOUND          VALUE "N".
000700 77  WS-VALID-SW                     PIC X(01)  VALUE "Y".
000710     88  WS-DATA-VALID               VALUE "Y".
000720     88  WS-DATA-INVALID             VALUE "N".
000740
000750*    STRUCTURED PRINT-LINE VIEW USED TO BUILD A LIST/GET/ECHO
000760*    RESPONSE LINE FROM A TABLE ENTRY, WITH A FLAT REDEFINES FOR
000770*    MOVING THE FINISHED LINE INTO THE RESPONSE-LINE TABLE.
000780 01  WS-PERSON-LINE-AREA.
000790     05  WS-PL-FIRST-NAME            PIC X(20).
000800     05  FILLER                      PIC X(01)  VALUE SPACE.
000810     05  WS-PL-LAST-NAME             PIC X(25).
000820     05  FILLER                      PIC X(01)  VALUE SPACE.
000830     05  WS-PL-ADDRESS               PIC X(30).
000840     05  FILLER                      PIC X(01)  VALUE SPACE.
000850     05  WS-PL-CITY                  PIC X(20).
000860     05  FILLER                      PIC X(01)  VALUE SPACE.
000870     05  WS-PL-PHONE                 PIC X(14).
000880     05  FILLER                      PIC X(01)  VALUE SPACE.
000890     05  WS-PL-EMAIL                 PIC X(18).
000900 01  WS-PERSON-LINE-REDEF REDEFINES WS-PERSON-LINE-AREA
000910                                     PIC X(132).
000920
000930 LINKAGE SECTION.
000940 01  SN-REQUEST-RECORD.
000950     COPY SNREQREC.
000960
000970*    PAYLOAD VIEW - P3/P4/P5 CARRY A FULL PERSON RECORD HERE.
000980 01  SN-REQUEST-PERSON-FIELDS REDEFINES SN-REQUEST-RECORD.
000990     05  FILLER                      PIC X(62).
001000     05  SNRQ-PP-FIRST-NAME          PIC X(20).
001010     05  SNRQ-PP-LAST-NAME           PIC X(25).
001020     05  SNRQ-PP-ADDRESS             PIC X(30).
001030     05  SNRQ-PP-CITY                PIC X(20).
001040     05  SNRQ-PP-ZIP                 PIC X(10).
001050     05  SNRQ-PP-PHONE               PIC X(14).
001060     05  SNRQ-PP-EMAIL               PIC X(35).
001070     05  FILLER                      PIC X(78).
001080
001090*    FIRST-NAME/LAST-NAME TAKEN TOGETHER AS A SINGLE 45-BYTE KEY
001100*    FOR THE ADD/UPDATE/DELETE "ALREADY EXISTS"/"NOT FOUND"
001110*    MESSAGE TEXT.
001120 01  SN-REQUEST-PERSON-KEYVIEW REDEFINES SN-REQUEST-RECORD.
001130     05  FILLER                      PIC X(62).
001140     05  SNRQ-PP-NAME-KEY            PIC X(45).
001150     05  FILLER                      PIC X(187).
001160
001170     COPY SNPERTAB.
001180
001190     COPY SNRESP.
001200
001210 PROCEDURE DIVISION USING SN-REQUEST-RECORD,
001220          SN-PERSON-TABLE, SN-RESPONSE-AREA,
001230          SN-REQUEST-STATUS-AREA.
001240
001250 0000-MAINLINE.
001260     MOVE ZERO TO SN-RESPONSE-LINE-COUNT.
001270     MOVE "00" TO SN-REQUEST-STATUS.
001275     IF SNRQ-CODE NOT = "P1"
001276         GO TO 0010-TRY-P2.
001277     PERFORM 3100-LIST-ALL THRU 3100-EXIT.
001278     GO TO 0000-EXIT.
001279 0010-TRY-P2.
001280     IF SNRQ-CODE NOT = "P2"
001281         GO TO 0020-TRY-P3.
001282     PERFORM 3200-GET-BY-NAME THRU 3200-EXIT.
001283     GO TO 0000-EXIT.
001284 0020-TRY-P3.
001285     IF SNRQ-CODE NOT = "P3"
001286         GO TO 0030-TRY-P4.
001287     PERFORM 3300-ADD-PERSON THRU 3300-EXIT.
001288     GO TO 0000-EXIT.
001289 0030-TRY-P4.
001290     IF SNRQ-CODE NOT = "P4"
001291         GO TO 0040-TRY-P5.
001292     PERFORM 3400-UPDATE-PERSON THRU 3400-EXIT.
001293     GO TO 0000-EXIT.
001294 0040-TRY-P5.
001295     IF SNRQ-CODE NOT = "P5"
001296         GO TO 0000-EXIT.
001297     PERFORM 3500-DELETE-PERSON THRU 3500-EXIT.
001298 0000-EXIT.
001400     GOBACK.
001410
001420*------------------------------------------------------------*
001430*    P1 - LIST ALL RESIDENTS, LOAD-ORDER SEQUENCE.
001440*------------------------------------------------------------*
001450 3100-LIST-ALL.
001460     PERFORM 3110-LIST-ONE-PERSON THRU 3110-EXIT
001470         VARYING PERSON-IDX FROM 1 BY 1
001480         UNTIL PERSON-IDX > SN-PERSON-COUNT.
001490 3100-EXIT.
001500     EXIT.
001510
001520 3110-LIST-ONE-PERSON.
001530     MOVE PT-FIRST-NAME (PERSON-IDX) TO WS-PL-FIRST-NAME.
001540     MOVE PT-LAST-NAME  (PERSON-IDX) TO WS-PL-LAST-NAME.
001550     MOVE PT-ADDRESS    (PERSON-IDX) TO WS-PL-ADDRESS.
001560     MOVE PT-CITY       (PERSON-IDX) TO WS-PL-CITY.
001570     MOVE PT-PHONE      (PERSON-IDX) TO WS-PL-PHONE.
001580     MOVE PT-EMAIL      (PERSON-IDX) TO WS-PL-EMAIL.
001590     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001600     MOVE WS-PERSON-LINE-REDEF
001610         TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001620 3110-EXIT.
001630     EXIT.
001640
001650*------------------------------------------------------------*
001660*    P2 - GET ONE RESIDENT BY FIRST/LAST NAME, ARG-1/ARG-2.
001670*------------------------------------------------------------*
001680 3200-GET-BY-NAME.
001690     MOVE "N" TO WS-MATCH-SW.
001700     PERFORM 3210-SCAN-ONE-PERSON THRU 3210-EXIT
001710         VARYING PERSON-IDX FROM 1 BY 1
001720         UNTIL PERSON-IDX > SN-PERSON-COUNT
001730            OR WS-MATCH-FOUND.
001740     IF WS-MATCH-FOUND
001750         GO TO 3205-FOUND-PERSON.
001760     PERFORM 3290-PERSON-NOT-FOUND-BY-ARG THRU 3290-EXIT.
001770     GO TO 3200-EXIT.
001775 3205-FOUND-PERSON.
001780     PERFORM 3110-LIST-ONE-PERSON THRU 3110-EXIT.
001790 3200-EXIT.
001800     EXIT.
001810
001820 3210-SCAN-ONE-PERSON.
001830     IF PT-FIRST-NAME (PERSON-IDX) NOT = SNRQ-ARG-1
001835         GO TO 3210-EXIT.
001836     IF PT-LAST-NAME (PERSON-IDX) NOT = SNRQ-ARG-2
001837         GO TO 3210-EXIT.
001850     MOVE "Y" TO WS-MATCH-SW.
001870 3210-EXIT.
001880     EXIT.
001890
001900 3290-PERSON-NOT-FOUND-BY-ARG.
001910     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001920     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001930     STRING "** ERROR: " SNRQ-ARG-1 " " SNRQ-ARG-2 " NOT FOUND"
001940         DELIMITED BY SIZE
001950         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001960     MOVE "10" TO SN-REQUEST-STATUS.
001970 3290-EXIT.
001980     EXIT.
001990
002000*------------------------------------------------------------*
002010*    P3 - ADD ONE RESIDENT.  KEYED ON THE NAME CARRIED IN THE
002020*    PAYLOAD.  REJECTED IF THE NAME IS ALREADY ON FILE.
002030*------------------------------------------------------------*
002040 3300-ADD-PERSON.
002050     PERFORM 3600-VALIDATE-PERSON THRU 3600-EXIT.
002055     IF WS-DATA-INVALID
002056         GO TO 3300-EXIT.
002060     PERFORM 3800-FIND-BY-PAYLOAD-KEY THRU 3800-EXIT.
002065     IF WS-MATCH-NOT-FOUND
002066         GO TO 3305-ADD-NEW-ENTRY.
002090     PERFORM 3895-PAYLOAD-ALREADY-EXISTS THRU 3895-EXIT.
002095     GO TO 3300-EXIT.
002096 3305-ADD-NEW-ENTRY.
002120     ADD 1 TO SN-PERSON-COUNT.
002121     SET PERSON-IDX TO SN-PERSON-COUNT.
002130     PERFORM 3320-MOVE-PAYLOAD-TO-ENTRY THRU 3320-EXIT.
002140     PERFORM 3110-LIST-ONE-PERSON THRU 3110-EXIT.
002170 3300-EXIT.
002180     EXIT.
002190
002200 3320-MOVE-PAYLOAD-TO-ENTRY.
002210     MOVE SNRQ-PP-FIRST-NAME TO PT-FIRST-NAME (PERSON-IDX).
002220     MOVE SNRQ-PP-LAST-NAME  TO PT-LAST-NAME  (PERSON-IDX).
002230     MOVE SNRQ-PP-ADDRESS    TO PT-ADDRESS    (PERSON-IDX).
002240     MOVE SNRQ-PP-CITY       TO PT-CITY       (PERSON-IDX).
002250     MOVE SNRQ-PP-ZIP        TO PT-ZIP        (PERSON-IDX).
002260     MOVE SNRQ-PP-PHONE      TO PT-PHONE      (PERSON-IDX).
002270     MOVE SNRQ-PP-EMAIL      TO PT-EMAIL      (PERSON-IDX).
002280 3320-EXIT.
002290     EXIT.
002300
002310*------------------------------------------------------------*
002320*    P4 - UPDATE ONE RESIDENT IN PLACE, SAME TABLE POSITION.
002330*------------------------------------------------------------*
002340 3400-UPDATE-PERSON.
002350     PERFORM 3600-VALIDATE-PERSON THRU 3600-EXIT.
002355     IF WS-DATA-INVALID
002356         GO TO 3400-EXIT.
002370     PERFORM 3800-FIND-BY-PAYLOAD-KEY THRU 3800-EXIT.
002380     IF WS-MATCH-FOUND
002385         GO TO 3405-UPDATE-ENTRY.
002390     PERFORM 3890-PAYLOAD-NOT-FOUND THRU 3890-EXIT.
002395     GO TO 3400-EXIT.
002396 3405-UPDATE-ENTRY.
002410     PERFORM 3320-MOVE-PAYLOAD-TO-ENTRY THRU 3320-EXIT.
002420     PERFORM 3110-LIST-ONE-PERSON THRU 3110-EXIT.
002450 3400-EXIT.
002460     EXIT.
002470
002480*------------------------------------------------------------*
002490*    P5 - DELETE ONE RESIDENT, CLOSING THE GAP LEFT BEHIND.
002500*------------------------------------------------------------*
002510 3500-DELETE-PERSON.
002520     PERFORM 3800-FIND-BY-PAYLOAD-KEY THRU 3800-EXIT.
002525     IF WS-MATCH-FOUND
002526         GO TO 3505-CLOSE-GAP.
002540     PERFORM 3890-PAYLOAD-NOT-FOUND THRU 3890-EXIT.
002545     GO TO 3500-EXIT.
002546 3505-CLOSE-GAP.
002560     PERFORM 3510-SHIFT-ONE-ENTRY THRU 3510-EXIT
002570         VARYING WS-SUB1 FROM PERSON-IDX BY 1
002580         UNTIL WS-SUB1 > SN-PERSON-COUNT - 1.
002590     SUBTRACT 1 FROM SN-PERSON-COUNT.
002610 3500-EXIT.
002620     EXIT.
002630
002640 3510-SHIFT-ONE-ENTRY.
002650     MOVE SN-PERSON-ENTRY (WS-SUB1 + 1)
002660         TO SN-PERSON-ENTRY (WS-SUB1).
002670 3510-EXIT.
002680     EXIT.
002690
002700*------------------------------------------------------------*
002710*    MANDATORY-FIELD VALIDATION FOR ADD AND UPDATE.
002720*------------------------------------------------------------*
002730 3600-VALIDATE-PERSON.
002740     MOVE "Y" TO WS-VALID-SW.
002750     IF SNRQ-PP-FIRST-NAME = SPACES
002760         PERFORM 3610-FIRST-NAME-MANDATORY THRU 3610-EXIT
002770         GO TO 3600-EXIT.
002780     IF SNRQ-PP-LAST-NAME = SPACES
002790         PERFORM 3620-LAST-NAME-MANDATORY THRU 3620-EXIT
002800         GO TO 3600-EXIT.
002810 3600-EXIT.
002820     EXIT.
002830
002840 3610-FIRST-NAME-MANDATORY.
002850     ADD 1 TO SN-RESPONSE-LINE-COUNT.
002860     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002870     STRING "** ERROR: FIRSTNAME IS MANDATORY"
002880         DELIMITED BY SIZE
002890         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002900     MOVE "30" TO SN-REQUEST-STATUS.
002910     MOVE "N" TO WS-VALID-SW.
002920 3610-EXIT.
002930     EXIT.
002940
002950 3620-LAST-NAME-MANDATORY.
002960     ADD 1 TO SN-RESPONSE-LINE-COUNT.
002970     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002980     STRING "** ERROR: LASTNAME IS MANDATORY"
002990         DELIMITED BY SIZE
003000         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003010     MOVE "30" TO SN-REQUEST-STATUS.
003020     MOVE "N" TO WS-VALID-SW.
003030 3620-EXIT.
003040     EXIT.
003050
003060*------------------------------------------------------------*
003070*    LOOKUP BY THE NAME CARRIED IN THE PAYLOAD - SHARED BY
003080*    ADD, UPDATE AND DELETE.
003090*------------------------------------------------------------*
003100 3800-FIND-BY-PAYLOAD-KEY.
003110     MOVE "N" TO WS-MATCH-SW.
003120     PERFORM 3810-SCAN-ONE-BY-PAYLOAD THRU 3810-EXIT
003130         VARYING PERSON-IDX FROM 1 BY 1
003140         UNTIL PERSON-IDX > SN-PERSON-COUNT
003150            OR WS-MATCH-FOUND.
003160 3800-EXIT.
003170     EXIT.
003180
003190 3810-SCAN-ONE-BY-PAYLOAD.
003195     IF PT-FIRST-NAME (PERSON-IDX) NOT = SNRQ-PP-FIRST-NAME
003196         GO TO 3810-EXIT.
003197     IF PT-LAST-NAME (PERSON-IDX) NOT = SNRQ-PP-LAST-NAME
003198         GO TO 3810-EXIT.
003220     MOVE "Y" TO WS-MATCH-SW.
003240 3810-EXIT.
003250     EXIT.
003260
003270 3890-PAYLOAD-NOT-FOUND.
003280     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003290     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003300     STRING "** ERROR: " SNRQ-PP-NAME-KEY " NOT FOUND"
003310         DELIMITED BY SIZE
003320         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003330     MOVE "10" TO SN-REQUEST-STATUS.
003340 3890-EXIT.
003350     EXIT.
003360
003370 3895-PAYLOAD-ALREADY-EXISTS.
003380     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003390     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003400     STRING "** ERROR: " SNRQ-PP-NAME-KEY " ALREADY EXISTS"
003410         DELIMITED BY SIZE
003420         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003430     MOVE "20" TO SN-REQUEST-STATUS.
003440 3895-EXIT.
003450     EXIT.
