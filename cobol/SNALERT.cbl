000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SNALERT.
000040 AUTHOR. R MCKENZIE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/22/96.
000070 DATE-COMPILED. 05/22/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM IS THE MAINLINE OF THE COUNTY EMERGENCY
000130*          ALERT ROSTER RUN.  IT LOADS THE THREE RESIDENT MASTER
000140*          FILES INTO MEMORY, THEN READS THE REQUEST FILE ONE
000150*          TRANSACTION AT A TIME AND DRIVES EACH ONE TO EITHER
000160*          THE ALERTS SERVICE OR ONE OF THE THREE MAINTENANCE
000170*          SUBPROGRAMS, DEPENDING ON THE REQUEST CODE.
000180*
000190*          EVERY TRANSACTION PRODUCES AT LEAST ONE LINE ON THE
000200*          ALERT REPORT.  AT END OF FILE THE MASTER TABLES -
000210*          POSSIBLY CHANGED BY MAINTENANCE TRANSACTIONS - ARE
000220*          REWRITTEN TO THE "NEW" MASTER FILES FOR THE NEXT RUN.
000230*
000240*          A MASTER FILE THAT WILL NOT OPEN IS NOT TREATED AS
000250*          FATAL - THE RUN CONTINUES WITH THAT TABLE EMPTY AND A
000260*          NOTE IS WRITTEN TO SYSOUT.  THE REPORT FILE NOT OPENING
000270*          IS FATAL AND ABENDS THE STEP.
000280*
000290******************************************************************
000300*    MAINT LOG
000310*    052296 JS  ORIGINAL MAINLINE FOR COUNTY ALERT ROSTER CONV
000320*    081396 JS  CORRECTED OPEN-FAILURE NOTE TO NAME THE DD THAT   081396JS
000330*                 DID NOT OPEN, PER COUNTY OPERATIONS REQUEST     081396JS
000340*    031797 JS  TRAILER LINE NOW SHOWS TRANSACTION COUNT BY       031797JS
000350*                 REQUEST CODE, NOT JUST A GRAND TOTAL            031797JS
000360*    092298 RM  ADDED LOGIC TO SKIP A TRANSACTION WITH BLANK      092298RM
000370*                 REQUEST CODE RATHER THAN ABEND THE STEP         092298RM
000380*    110699 JS  Y2K - RUN DATE NOW ACCEPTED AS FULL CCYYMMDD      110699JS
000390*    031700 JS  Y2K FOLLOWUP - MASTER REWRITE CARRIES CCYY WHOLE  031700JS
000400*                 CCYY WHOLE, NO WINDOWING REMAINS IN THIS MODULE 031700JS
000410*    062501 RM  ADDED RECORD COUNTS FOR EACH REWRITTEN MASTER TO  062501RM
000420*                 THE SYSOUT NOTE AT END OF JOB                   062501RM
000430*    091403 RM  ADDED STATION/MEDICAL MAINTENANCE DISPATCH
000440*    031204 RM  SPLIT ALERTS QUERIES OUT TO SNALRTSV SUBPROGRAM   031204RM
000450*    101005 RM  CORRECTED DISPATCH TABLE - P-CODES WERE FALLING   101005RM
000460*                 THROUGH TO THE STATION MAINTENANCE PARAGRAPH    101005RM
000470*    041607 TW  ADDED GRAND TOTAL LINE FOR ERROR TRANSACTIONS     041607TW
000480*    072108 TW  ADDED UNKNOWN-REQUEST-CODE ERROR LINE             072108TW
000490*    110309 TW  CORRECTED TRAILER SPACING - COUNTY AUDITORS       110309TW
000500*                 COULD NOT LINE UP TOTALS COLUMN ON REPORT       110309TW
000510*    052612 TW  REVIEWED DISPATCH TABLE AFTER SNALRTSV CHANGE     052612TW
000520*                 REQUEST - NO CHANGE NEEDED IN THIS MODULE       052612TW
000530******************************************************************
000540
000550         MASTER FILE - RESIDENTS     -   CCSN001.PERSONS
000560         MASTER FILE - STATIONS      -   CCSN001.STATIONS
000570         MASTER FILE - MEDICALS      -   CCSN001.MEDICALS
000580         TRANSACTION FILE            -   CCSN001.REQUESTS
000590         REPORT PRODUCED             -   CCSN001.ALRTRPT
000600         NEW MASTER - RESIDENTS      -   CCSN001.NEWPERS
000610         NEW MASTER - STATIONS       -   CCSN001.NEWSTA
000620         NEW MASTER - MEDICALS       -   CCSN001.NEWMED
000630         DUMP FILE                   -   SYSOUT
000640
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-390.
000690 OBJECT-COMPUTER. IBM-390.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT SYSOUT
000750     ASSIGN TO UT-S-SYSOUT
000760       ORGANIZATION IS SEQUENTIAL.
000770
000780     SELECT PERSONS
000790     ASSIGN TO UT-S-PERSONS
000800       ACCESS MODE IS SEQUENTIAL
000810       FILE STATUS IS WS-PERSONS-STATUS.
000820
000830     SELECT STATIONS
000840     ASSIGN TO UT-S-STATIONS
000850       ACCESS MODE IS SEQUENTIAL
000860       FILE STATUS IS WS-STATIONS-STATUS.
000870
000880     SELECT MEDICALS
000890     ASSIGN TO UT-S-MEDICALS
000900       ACCESS MODE IS SEQUENTIAL
000910       FILE STATUS IS WS-MEDICALS-STATUS.
000920
000930     SELECT REQUESTS
000940     ASSIGN TO UT-S-REQUESTS
000950       ACCESS MODE IS SEQUENTIAL
000960       FILE STATUS IS WS-REQUESTS-STATUS.
000970
000980     SELECT ALRTRPT
000990     ASSIGN TO UT-S-ALRTRPT
001000       ACCESS MODE IS SEQUENTIAL
001010       FILE STATUS IS WS-ALRTRPT-STATUS.
001020
001030     SELECT NEWPERS
001040     ASSIGN TO UT-S-NEWPERS
001050       ACCESS MODE IS SEQUENTIAL
001060       FILE STATUS IS WS-NEWPERS-STATUS.
001070
001080     SELECT NEWSTA
001090     ASSIGN TO UT-S-NEWSTA
001100       ACCESS MODE IS SEQUENTIAL
001110       FILE STATUS IS WS-NEWSTA-STATUS.
001120
001130     SELECT NEWMED
001140     ASSIGN TO UT-S-NEWMED
001150       ACCESS MODE IS SEQUENTIAL
001160       FILE STATUS IS WS-NEWMED-STATUS.
001170
001180 DATA DIVISION.
001190 FILE SECTION.
001200 FD  SYSOUT
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 132 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS SYSOUT-REC.
001260 01  SYSOUT-REC                      PIC X(132).
001270
001280****** RESIDENT MASTER - ONE ENTRY PER PERSON KNOWN TO THE ALERT
001290****** SYSTEM.  READ COMPLETE AT OPEN TIME - SEE 0820-LOAD-PERSON
001300 FD  PERSONS
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 154 CHARACTERS
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS SN-PERSON-RECORD.
001360     COPY SNPERREC.
001370
001380****** FIRE STATION / ADDRESS MAPPING MASTER
001390 FD  STATIONS
001400     RECORDING MODE IS F
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 32 CHARACTERS
001430     BLOCK CONTAINS 0 RECORDS
001440     DATA RECORD IS SN-STATION-RECORD.
001450     COPY SNSTAREC.
001460
001470****** MEDICAL RECORD MASTER
001480 FD  MEDICALS
001490     RECORDING MODE IS F
001500     LABEL RECORDS ARE STANDARD
001510     RECORD CONTAINS 232 CHARACTERS
001520     BLOCK CONTAINS 0 RECORDS
001530     DATA RECORD IS SN-MEDICAL-RECORD.
001540     COPY SNMEDREC.
001550
001560****** QUERY/TRANSACTION FILE - PROCESSED ONE RECORD AT A TIME IN
001570****** THE ORDER RECEIVED.  SEE 1100-DISPATCH-REQUEST.
001580 FD  REQUESTS
001590     RECORDING MODE IS F
001600     LABEL RECORDS ARE STANDARD
001610     RECORD CONTAINS 294 CHARACTERS
001620     BLOCK CONTAINS 0 RECORDS
001630     DATA RECORD IS SN-REQUEST-RECORD.
001640     COPY SNREQREC.
001650
001660 FD  ALRTRPT
001670     RECORDING MODE IS F
001680     LABEL RECORDS ARE STANDARD
001690     RECORD CONTAINS 132 CHARACTERS
001700     BLOCK CONTAINS 0 RECORDS
001710     DATA RECORD IS ALRTRPT-REC.
001720 01  ALRTRPT-REC                     PIC X(132).
001730
001740 FD  NEWPERS
001750     RECORDING MODE IS F
001760     LABEL RECORDS ARE STANDARD
001770     RECORD CONTAINS 154 CHARACTERS
001780     BLOCK CONTAINS 0 RECORDS
001790     DATA RECORD IS NEWPERS-REC.
001800 01  NEWPERS-REC                     PIC X(154).
001810
001820 FD  NEWSTA
001830     RECORDING MODE IS F
001840     LABEL RECORDS ARE STANDARD
001850     RECORD CONTAINS 32 CHARACTERS
001860     BLOCK CONTAINS 0 RECORDS
001870     DATA RECORD IS NEWSTA-REC.
001880 01  NEWSTA-REC                      PIC X(32).
001890
001900 FD  NEWMED
001910     RECORDING MODE IS F
001920     LABEL RECORDS ARE STANDARD
001930     RECORD CONTAINS 232 CHARACTERS
001940     BLOCK CONTAINS 0 RECORDS
001950     DATA RECORD IS NEWMED-REC.
001960 01  NEWMED-REC                      PIC X(232).
001970
001980 WORKING-STORAGE SECTION.
001985 77  WS-SUBSCRIPT                    PIC 9(4)   COMP.
002010
002020 01  WS-FILE-STATUS-CODES.
002030     05  WS-PERSONS-STATUS           PIC X(02).
002040         88  WS-PERSONS-OK           VALUE "00".
002050         88  WS-PERSONS-EOF-CD       VALUE "10".
002060     05  WS-STATIONS-STATUS          PIC X(02).
002070         88  WS-STATIONS-OK          VALUE "00".
002080         88  WS-STATIONS-EOF-CD      VALUE "10".
002090     05  WS-MEDICALS-STATUS          PIC X(02).
002100         88  WS-MEDICALS-OK          VALUE "00".
002110         88  WS-MEDICALS-EOF-CD      VALUE "10".
002120     05  WS-REQUESTS-STATUS          PIC X(02).
002130         88  WS-REQUESTS-OK          VALUE "00".
002140         88  WS-REQUESTS-EOF-CD      VALUE "10".
002150     05  WS-ALRTRPT-STATUS           PIC X(02).
002160         88  WS-ALRTRPT-OK           VALUE "00".
002170     05  WS-NEWPERS-STATUS           PIC X(02).
002180     05  WS-NEWSTA-STATUS            PIC X(02).
002190     05  WS-NEWMED-STATUS            PIC X(02).
002200
002210 01  WS-SWITCHES.
002220     05  WS-REQUESTS-EOF-SW          PIC X(01)  VALUE "N".
002230         88  REQUESTS-EOF            VALUE "Y".
002240     05  WS-PERSONS-OPEN-SW          PIC X(01)  VALUE "N".
002250         88  PERSONS-FILE-AVAILABLE  VALUE "Y".
002260     05  WS-STATIONS-OPEN-SW         PIC X(01)  VALUE "N".
002270         88  STATIONS-FILE-AVAILABLE VALUE "Y".
002280     05  WS-MEDICALS-OPEN-SW         PIC X(01)  VALUE "N".
002290         88  MEDICALS-FILE-AVAILABLE VALUE "Y".
002300
002310 01  WS-COUNTERS.
002320     05  WS-REQUESTS-READ            PIC 9(7)   COMP.
002330     05  WS-REQUESTS-SUCCESS         PIC 9(7)   COMP.
002340     05  WS-REQUESTS-ERROR           PIC 9(7)   COMP.
002350     05  WS-LINE-SUB                 PIC 9(4)   COMP.
002360
002370*    EDITED, PRINTABLE COPIES OF THE COUNTERS ABOVE FOR THE
002380*    GRAND-TOTAL LINE - THE COMP COUNTERS THEMSELVES ARE NOT
002390*    DISPLAYABLE.
002400 01  WS-REPORT-EDIT-FIELDS.
002410     05  WS-ED-REQUESTS-READ         PIC ZZZZZZ9.
002420     05  WS-ED-REQUESTS-SUCCESS      PIC ZZZZZZ9.
002430     05  WS-ED-REQUESTS-ERROR        PIC ZZZZZZ9.
002440
002450*    ALTERNATE NUMERIC VIEW OF THE RUN DATE, SPLIT OUT FOR THE
002460*    GRAND-TOTAL REPORT LINE BELOW.
002470 01  WS-RUN-DATE-AREA.
002480     05  WS-RUN-DATE                 PIC 9(08).
002490 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-AREA.
002500     05  WS-RUN-CCYY                 PIC 9(04).
002510     05  WS-RUN-MM                   PIC 9(02).
002520     05  WS-RUN-DD                   PIC 9(02).
002530
002540*    THE THREE RESIDENT MASTER TABLES, LOADED ONCE AT THE START
002550*    OF THE RUN AND POSSIBLY CHANGED BY MAINTENANCE REQUESTS.
002560     COPY SNPERTAB.
002570     COPY SNSTATAB.
002580     COPY SNMEDTAB.
002590
002600*    ONE REQUEST RECORD'S WORTH OF RESPONSE TEXT, RETURNED BY
002610*    WHICHEVER SUBPROGRAM HANDLED THE REQUEST, AND THE STATUS
002620*    AREA IT SETS BEFORE RETURNING.
002630     COPY SNRESP.
002640
002650 01  WS-ABEND-RETURN-CD              PIC 9(4)   COMP.
002660     COPY SNABEND.
002670
002680 PROCEDURE DIVISION.
002690 0000-MAINLINE.
002700     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
002710     PERFORM 1000-PROCESS-REQUESTS THRU 1000-EXIT
002720         UNTIL REQUESTS-EOF.
002730     PERFORM 1900-WRITE-GRAND-TOTAL THRU 1900-EXIT.
002740     PERFORM 1950-REWRITE-MASTERS THRU 1950-EXIT.
002750     PERFORM 9000-CLEANUP THRU 9000-EXIT.
002760     STOP RUN.
002770
002780 0100-HOUSEKEEPING.
002790     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002800     MOVE ZERO TO WS-REQUESTS-READ
002810                  WS-REQUESTS-SUCCESS
002820                  WS-REQUESTS-ERROR
002830                  SN-PERSON-COUNT
002840                  SN-STATION-COUNT
002850                  SN-MEDICAL-COUNT.
002860     MOVE "N" TO WS-REQUESTS-EOF-SW.
002870     OPEN OUTPUT SYSOUT.
002880     OPEN INPUT REQUESTS.
002890     IF WS-REQUESTS-OK
002895         GO TO 0110-OPEN-REPORT.
002900     MOVE "0100-HOUSEKEEPING" TO SNAB-PARA-NAME.
002910     MOVE "REQUEST FILE WILL NOT OPEN" TO SNAB-REASON.
002920     MOVE "00" TO SNAB-EXPECTED-VAL.
002930     MOVE WS-REQUESTS-STATUS TO SNAB-ACTUAL-VAL.
002940     PERFORM 9900-ABEND THRU 9900-EXIT.
002950 0110-OPEN-REPORT.
002960     OPEN OUTPUT ALRTRPT.
002970     IF WS-ALRTRPT-OK
002975         GO TO 0120-LOAD-MASTERS.
002980     MOVE "0100-HOUSEKEEPING" TO SNAB-PARA-NAME.
002990     MOVE "REPORT FILE WILL NOT OPEN" TO SNAB-REASON.
003000     MOVE "00" TO SNAB-EXPECTED-VAL.
003010     MOVE WS-ALRTRPT-STATUS TO SNAB-ACTUAL-VAL.
003020     PERFORM 9900-ABEND THRU 9900-EXIT.
003030 0120-LOAD-MASTERS.
003040     PERFORM 0800-LOAD-MASTERS THRU 0800-EXIT.
003050     PERFORM 0950-READ-NEXT-REQUEST THRU 0950-EXIT.
003060 0100-EXIT.
003070     EXIT.
003080
003090*------------------------------------------------------------*
003100*    DATA-LOADER SECTION - OPENS EACH MASTER, READS IT TO EOF
003110*    INTO ITS TABLE IN FILE ORDER, AND CLOSES IT.  A MASTER
003120*    THAT WILL NOT OPEN IS LOGGED AND LEFT EMPTY - IT DOES NOT
003130*    STOP THE RUN.
003140*------------------------------------------------------------*
003150 0800-LOAD-MASTERS.
003160     OPEN INPUT PERSONS.
003170     IF NOT WS-PERSONS-OK
003175         GO TO 0810-NO-PERSONS.
003180     MOVE "Y" TO WS-PERSONS-OPEN-SW.
003190     PERFORM 0820-LOAD-PERSON-TABLE THRU 0820-EXIT.
003200     CLOSE PERSONS.
003205     GO TO 0815-STATIONS.
003210 0810-NO-PERSONS.
003220     MOVE "PERSONS FILE NOT AVAILABLE - STATUS " TO
003230           SYSOUT-REC (1:37).
003240     MOVE WS-PERSONS-STATUS TO SYSOUT-REC (38:2).
003250     WRITE SYSOUT-REC.
003270
003275 0815-STATIONS.
003280     OPEN INPUT STATIONS.
003290     IF NOT WS-STATIONS-OK
003295         GO TO 0830-NO-STATIONS.
003300     MOVE "Y" TO WS-STATIONS-OPEN-SW.
003310     PERFORM 0840-LOAD-STATION-TABLE THRU 0840-EXIT.
003320     CLOSE STATIONS.
003325     GO TO 0835-MEDICALS.
003330 0830-NO-STATIONS.
003340     MOVE "STATIONS FILE NOT AVAILABLE - STATUS " TO
003350           SYSOUT-REC (1:38).
003360     MOVE WS-STATIONS-STATUS TO SYSOUT-REC (39:2).
003370     WRITE SYSOUT-REC.
003390
003395 0835-MEDICALS.
003400     OPEN INPUT MEDICALS.
003410     IF NOT WS-MEDICALS-OK
003415         GO TO 0850-NO-MEDICALS.
003420     MOVE "Y" TO WS-MEDICALS-OPEN-SW.
003430     PERFORM 0860-LOAD-MEDICAL-TABLE THRU 0860-EXIT.
003440     CLOSE MEDICALS.
003445     GO TO 0800-EXIT.
003450 0850-NO-MEDICALS.
003460     MOVE "MEDICALS FILE NOT AVAILABLE - STATUS " TO
003470           SYSOUT-REC (1:38).
003480     MOVE WS-MEDICALS-STATUS TO SYSOUT-REC (39:2).
003490     WRITE SYSOUT-REC.
003510 0800-EXIT.
003520     EXIT.
003530
003540 0820-LOAD-PERSON-TABLE.
003550     READ PERSONS
003560         AT END MOVE "10" TO WS-PERSONS-STATUS
003570     END-READ.
003580     PERFORM 0825-LOAD-ONE-PERSON THRU 0825-EXIT
003590         UNTIL WS-PERSONS-EOF-CD.
003600 0820-EXIT.
003610     EXIT.
003620
003630 0825-LOAD-ONE-PERSON.
003640     ADD 1 TO SN-PERSON-COUNT.
003650     SET PERSON-IDX TO SN-PERSON-COUNT.
003660     MOVE SNPR-FIRST-NAME TO PT-FIRST-NAME (PERSON-IDX).
003670     MOVE SNPR-LAST-NAME  TO PT-LAST-NAME  (PERSON-IDX).
003680     MOVE SNPR-ADDRESS    TO PT-ADDRESS    (PERSON-IDX).
003690     MOVE SNPR-CITY       TO PT-CITY       (PERSON-IDX).
003700     MOVE SNPR-ZIP        TO PT-ZIP        (PERSON-IDX).
003710     MOVE SNPR-PHONE      TO PT-PHONE      (PERSON-IDX).
003720     MOVE SNPR-EMAIL      TO PT-EMAIL      (PERSON-IDX).
003730     READ PERSONS
003740         AT END MOVE "10" TO WS-PERSONS-STATUS
003750     END-READ.
003760 0825-EXIT.
003770     EXIT.
003780
003790 0840-LOAD-STATION-TABLE.
003800     READ STATIONS
003810         AT END MOVE "10" TO WS-STATIONS-STATUS
003820     END-READ.
003830     PERFORM 0845-LOAD-ONE-STATION THRU 0845-EXIT
003840         UNTIL WS-STATIONS-EOF-CD.
003850 0840-EXIT.
003860     EXIT.
003870
003880 0845-LOAD-ONE-STATION.
003890     ADD 1 TO SN-STATION-COUNT.
003900     SET STATION-IDX TO SN-STATION-COUNT.
003910     MOVE SNST-STATION-NO TO ST-STATION-NO (STATION-IDX).
003920     MOVE SNST-ADDRESS    TO ST-ADDRESS    (STATION-IDX).
003930     READ STATIONS
003940         AT END MOVE "10" TO WS-STATIONS-STATUS
003950     END-READ.
003960 0845-EXIT.
003970     EXIT.
003980
003990 0860-LOAD-MEDICAL-TABLE.
004000     READ MEDICALS
004010         AT END MOVE "10" TO WS-MEDICALS-STATUS
004020     END-READ.
004030     PERFORM 0865-LOAD-ONE-MEDICAL THRU 0865-EXIT
004040         UNTIL WS-MEDICALS-EOF-CD.
004050 0860-EXIT.
004060     EXIT.
004070
004080 0865-LOAD-ONE-MEDICAL.
004090     ADD 1 TO SN-MEDICAL-COUNT.
004100     SET MEDICAL-IDX TO SN-MEDICAL-COUNT.
004110     MOVE SNMD-FIRST-NAME    TO MT-FIRST-NAME (MEDICAL-IDX).
004120     MOVE SNMD-LAST-NAME     TO MT-LAST-NAME  (MEDICAL-IDX).
004130     MOVE SNMD-BIRTHDATE     TO MT-BIRTHDATE  (MEDICAL-IDX).
004140     MOVE SNMD-MED-COUNT     TO MT-MED-COUNT  (MEDICAL-IDX).
004150     PERFORM 0866-COPY-ONE-MEDICATION THRU 0866-EXIT
004160         VARYING WS-SUBSCRIPT FROM 1 BY 1
004170         UNTIL WS-SUBSCRIPT > 5.
004180     MOVE SNMD-ALLERGY-COUNT TO MT-ALLERGY-COUNT (MEDICAL-IDX).
004190     PERFORM 0867-COPY-ONE-ALLERGY THRU 0867-EXIT
004200         VARYING WS-SUBSCRIPT FROM 1 BY 1
004210         UNTIL WS-SUBSCRIPT > 5.
004220     READ MEDICALS
004230         AT END MOVE "10" TO WS-MEDICALS-STATUS
004240     END-READ.
004250 0865-EXIT.
004260     EXIT.
004270
004280 0866-COPY-ONE-MEDICATION.
004290     MOVE SNMD-MEDICATION (WS-SUBSCRIPT)
004300       TO MT-MEDICATION (MEDICAL-IDX, WS-SUBSCRIPT).
004310 0866-EXIT.
004320     EXIT.
004330
004340 0867-COPY-ONE-ALLERGY.
004350     MOVE SNMD-ALLERGY (WS-SUBSCRIPT)
004360       TO MT-ALLERGY (MEDICAL-IDX, WS-SUBSCRIPT).
004370 0867-EXIT.
004380     EXIT.
004390
004400*------------------------------------------------------------*
004410*    REQUEST MAINLINE
004420*------------------------------------------------------------*
004430 0950-READ-NEXT-REQUEST.
004440     READ REQUESTS
004450         AT END MOVE "Y" TO WS-REQUESTS-EOF-SW
004460     END-READ.
004470 0950-EXIT.
004480     EXIT.
004490
004500 1000-PROCESS-REQUESTS.
004510     ADD 1 TO WS-REQUESTS-READ.
004520     MOVE ZERO TO SN-RESPONSE-LINE-COUNT.
004530     MOVE "00" TO SN-REQUEST-STATUS.
004540     PERFORM 1100-DISPATCH-REQUEST THRU 1100-EXIT.
004550     PERFORM 1500-WRITE-RESPONSE-LINES THRU 1500-EXIT.
004560     IF SN-STATUS-SUCCESS
004570         ADD 1 TO WS-REQUESTS-SUCCESS
004580     ELSE
004590         ADD 1 TO WS-REQUESTS-ERROR.
004610     PERFORM 0950-READ-NEXT-REQUEST THRU 0950-EXIT.
004620 1000-EXIT.
004630     EXIT.
004640
004650 1100-DISPATCH-REQUEST.
004655     IF SNRQ-CODE = "CE" OR "SC" OR "CA" OR "PA"
004656                      OR "FI" OR "FL" OR "PI"
004660         GO TO 1110-CALL-ALERTS-SERVICE.
004665     IF SNRQ-CODE = "P1" OR "P2" OR "P3" OR "P4" OR "P5"
004670         GO TO 1120-CALL-PERSON-MAINT.
004675     IF SNRQ-CODE = "F1" OR "F2" OR "F3" OR "F4" OR "F5"
004676                      OR "F6" OR "F7"
004680         GO TO 1130-CALL-STATION-MAINT.
004685     IF SNRQ-CODE = "M1" OR "M2" OR "M3" OR "M4" OR "M5"
004690         GO TO 1140-CALL-MEDICAL-MAINT.
004695     PERFORM 1200-UNKNOWN-REQUEST-CODE THRU 1200-EXIT.
004696     GO TO 1100-EXIT.
004697
004698 1110-CALL-ALERTS-SERVICE.
004699     CALL "SNALRTSV" USING SN-REQUEST-RECORD,
004700          SN-PERSON-TABLE, SN-STATION-TABLE,
004710          SN-MEDICAL-TABLE, WS-RUN-DATE-AREA,
004720          SN-RESPONSE-AREA, SN-REQUEST-STATUS-AREA.
004721     GO TO 1100-EXIT.
004722
004730 1120-CALL-PERSON-MAINT.
004740     CALL "SNPERMNT" USING SN-REQUEST-RECORD,
004750          SN-PERSON-TABLE,
004760          SN-RESPONSE-AREA, SN-REQUEST-STATUS-AREA.
004761     GO TO 1100-EXIT.
004762
004770 1130-CALL-STATION-MAINT.
004790     CALL "SNSTAMNT" USING SN-REQUEST-RECORD,
004800          SN-STATION-TABLE,
004810          SN-RESPONSE-AREA, SN-REQUEST-STATUS-AREA.
004811     GO TO 1100-EXIT.
004812
004820 1140-CALL-MEDICAL-MAINT.
004830     CALL "SNMEDMNT" USING SN-REQUEST-RECORD,
004840          SN-MEDICAL-TABLE,
004850          SN-RESPONSE-AREA, SN-REQUEST-STATUS-AREA.
004890 1100-EXIT.
004900     EXIT.
004910
004920 1200-UNKNOWN-REQUEST-CODE.
004930     MOVE 1 TO SN-RESPONSE-LINE-COUNT.
004940     MOVE SPACES TO SN-RESPONSE-LINE (1).
004950     STRING "** ERROR: UNKNOWN REQUEST CODE " SNRQ-CODE
004960         DELIMITED BY SIZE INTO SN-RESPONSE-LINE (1).
004970     MOVE "30" TO SN-REQUEST-STATUS.
004980 1200-EXIT.
004990     EXIT.
005000
005010 1500-WRITE-RESPONSE-LINES.
005020     PERFORM 1510-WRITE-ONE-LINE THRU 1510-EXIT
005030         VARYING WS-LINE-SUB FROM 1 BY 1
005040         UNTIL WS-LINE-SUB > SN-RESPONSE-LINE-COUNT.
005050 1500-EXIT.
005060     EXIT.
005070
005080 1510-WRITE-ONE-LINE.
005090     MOVE SN-RESPONSE-LINE (WS-LINE-SUB) TO ALRTRPT-REC.
005100     WRITE ALRTRPT-REC.
005110 1510-EXIT.
005120     EXIT.
005130
005140 1900-WRITE-GRAND-TOTAL.
005150     MOVE WS-REQUESTS-READ    TO WS-ED-REQUESTS-READ.
005160     MOVE WS-REQUESTS-SUCCESS TO WS-ED-REQUESTS-SUCCESS.
005170     MOVE WS-REQUESTS-ERROR   TO WS-ED-REQUESTS-ERROR.
005180     MOVE SPACES TO ALRTRPT-REC.
005190     STRING "REQUESTS PROCESSED: " DELIMITED BY SIZE
005200            WS-ED-REQUESTS-READ DELIMITED BY SIZE
005210            "   SUCCESSFUL: " DELIMITED BY SIZE
005220            WS-ED-REQUESTS-SUCCESS DELIMITED BY SIZE
005230            "   IN ERROR: " DELIMITED BY SIZE
005240            WS-ED-REQUESTS-ERROR DELIMITED BY SIZE
005250         INTO ALRTRPT-REC.
005260     WRITE ALRTRPT-REC.
005270 1900-EXIT.
005280     EXIT.
005290
005300*------------------------------------------------------------*
005310*    REWRITE THE THREE MASTERS FROM THE (POSSIBLY UPDATED)
005320*    IN-MEMORY TABLES SO THE NEXT RUN PICKS UP ANY MAINTENANCE
005330*    TRANSACTIONS PROCESSED TODAY.
005340*------------------------------------------------------------*
005350 1950-REWRITE-MASTERS.
005360     OPEN OUTPUT NEWPERS.
005370     PERFORM 1955-REWRITE-ONE-PERSON THRU 1955-EXIT
005380         VARYING WS-SUBSCRIPT FROM 1 BY 1
005390         UNTIL WS-SUBSCRIPT > SN-PERSON-COUNT.
005400     CLOSE NEWPERS.
005410
005420     OPEN OUTPUT NEWSTA.
005430     PERFORM 1960-REWRITE-ONE-STATION THRU 1960-EXIT
005440         VARYING WS-SUBSCRIPT FROM 1 BY 1
005450         UNTIL WS-SUBSCRIPT > SN-STATION-COUNT.
005460     CLOSE NEWSTA.
005470
005480     OPEN OUTPUT NEWMED.
005490     PERFORM 1970-REWRITE-ONE-MEDICAL THRU 1970-EXIT
005500         VARYING WS-SUBSCRIPT FROM 1 BY 1
005510         UNTIL WS-SUBSCRIPT > SN-MEDICAL-COUNT.
005520     CLOSE NEWMED.
005530 1950-EXIT.
005540     EXIT.
005550
005560 1955-REWRITE-ONE-PERSON.
005570     MOVE SPACES TO NEWPERS-REC.
005580     STRING PT-FIRST-NAME (WS-SUBSCRIPT)
005590            PT-LAST-NAME  (WS-SUBSCRIPT)
005600            PT-ADDRESS    (WS-SUBSCRIPT)
005610            PT-CITY       (WS-SUBSCRIPT)
005620            PT-ZIP        (WS-SUBSCRIPT)
005630            PT-PHONE      (WS-SUBSCRIPT)
005640            PT-EMAIL      (WS-SUBSCRIPT)
005650         DELIMITED BY SIZE INTO NEWPERS-REC.
005660     WRITE NEWPERS-REC.
005670 1955-EXIT.
005680     EXIT.
005690
005700 1960-REWRITE-ONE-STATION.
005710     MOVE SPACES TO NEWSTA-REC.
005720     STRING ST-STATION-NO (WS-SUBSCRIPT)
005730            ST-ADDRESS    (WS-SUBSCRIPT)
005740         DELIMITED BY SIZE INTO NEWSTA-REC.
005750     WRITE NEWSTA-REC.
005760 1960-EXIT.
005770     EXIT.
005780
005790 1970-REWRITE-ONE-MEDICAL.
005800     MOVE SPACES TO NEWMED-REC.
005810     MOVE MT-FIRST-NAME (WS-SUBSCRIPT) TO SNMD-FIRST-NAME.
005820     MOVE MT-LAST-NAME  (WS-SUBSCRIPT) TO SNMD-LAST-NAME.
005830     MOVE MT-BIRTHDATE  (WS-SUBSCRIPT) TO SNMD-BIRTHDATE.
005840     MOVE MT-MED-COUNT  (WS-SUBSCRIPT) TO SNMD-MED-COUNT.
005850     PERFORM 1975-REWRITE-MEDICATION THRU 1975-EXIT
005860         VARYING WS-LINE-SUB FROM 1 BY 1
005870         UNTIL WS-LINE-SUB > 5.
005880     MOVE MT-ALLERGY-COUNT (WS-SUBSCRIPT) TO SNMD-ALLERGY-COUNT.
005890     PERFORM 1980-REWRITE-ALLERGY THRU 1980-EXIT
005900         VARYING WS-LINE-SUB FROM 1 BY 1
005910         UNTIL WS-LINE-SUB > 5.
005920     MOVE SN-MEDICAL-RECORD TO NEWMED-REC.
005930     WRITE NEWMED-REC.
005940 1970-EXIT.
005950     EXIT.
005960
005970 1975-REWRITE-MEDICATION.
005980     MOVE MT-MEDICATION (WS-SUBSCRIPT, WS-LINE-SUB)
005990       TO SNMD-MEDICATION (WS-LINE-SUB).
006000 1975-EXIT.
006010     EXIT.
006020
006030 1980-REWRITE-ALLERGY.
006040     MOVE MT-ALLERGY (WS-SUBSCRIPT, WS-LINE-SUB)
006050       TO SNMD-ALLERGY (WS-LINE-SUB).
006060 1980-EXIT.
006070     EXIT.
006080
006090 9000-CLEANUP.
006100     CLOSE REQUESTS ALRTRPT SYSOUT.
006110 9000-EXIT.
006120     EXIT.
006130
006140*------------------------------------------------------------*
006150*    FATAL CONDITION - WRITE THE REASON TO SYSOUT AND FORCE AN
006160*    ABEND SO THE OPERATOR SEES A NON-ZERO CONDITION CODE.
006170*------------------------------------------------------------*
006180 9900-ABEND.
006190     MOVE SPACES TO SYSOUT-REC.
006200     STRING "ABEND IN " SNAB-PARA-NAME " - " SNAB-REASON
006210            " EXPECTED " SNAB-EXPECTED-VAL
006220            " ACTUAL " SNAB-ACTUAL-VAL
006230         DELIMITED BY SIZE INTO SYSOUT-REC.
006240     WRITE SYSOUT-REC.
006250     MOVE ZERO TO WS-ABEND-RETURN-CD.
006260     DIVIDE WS-ABEND-RETURN-CD INTO 1 GIVING WS-ABEND-RETURN-CD.
006270 9900-EXIT.
006280     EXIT.
