000100******************************************************************
000110*    COPYBOOK  SNPERTAB
000120*    IN-MEMORY RESIDENT TABLE - HOLDS THE ENTIRE PERSONS MASTER
000130*    FOR THE DURATION OF THE RUN, IN THE ORDER THE MASTER WAS
000140*    LOADED.  LOAD ORDER IS SIGNIFICANT - SEE THE DATA-LOADER
000150*    PARAGRAPHS IN SNALERT.  SHARED BY COPY BETWEEN SNALERT'S
000160*    WORKING-STORAGE AND THE LINKAGE SECTION OF EVERY SUBPROGRAM
000170*    THAT TOUCHES RESIDENT DATA, SO THE LAYOUT NEVER DRIFTS.
000180*    TABLE FIELDS CARRY A PT- PREFIX TO TELL THEM APART FROM THE
000190*    SNPR- FIELD NAMES ON THE PERSONS MASTER FD RECORD.
000200******************************************************************
000210*    MAINT LOG
000220*    052296 JS  ORIGINAL TABLE LAYOUT FOR COUNTY ALERT ROSTER CONV
000230*    091403 RM  RAISED TABLE SIZE TO 500 FOR COUNTY GROWTH
000240******************************************************************
000250 01  SN-PERSON-TABLE.
000260     05  SN-PERSON-COUNT             PIC 9(4)  COMP.
000270     05  SN-PERSON-ENTRY OCCURS 500 TIMES
000280                         INDEXED BY PERSON-IDX.
000290         10  PT-FIRST-NAME           PIC X(20).
000300         10  PT-LAST-NAME            PIC X(25).
000310         10  PT-ADDRESS              PIC X(30).
000320         10  PT-CITY                 PIC X(20).
000330         10  PT-ZIP                  PIC X(10).
000340         10  PT-PHONE                PIC X(14).
000350         10  PT-EMAIL                PIC X(35).
000360         10  FILLER                  PIC X(05).
000370     05  FILLER                      PIC X(04).
