000100******************************************************************
000110*    COPYBOOK  SNABEND
000120*    FATAL-CONDITION SYSOUT LAYOUT - USED ONLY WHEN THE BATCH
000130*    CANNOT CONTINUE (E.G. THE REPORT FILE WILL NOT OPEN).  A
000140*    MASTER FILE THAT WILL NOT OPEN IS NOT FATAL - SEE THE
000150*    DATA-LOADER PARAGRAPHS IN SNALERT, WHICH LOG AND CONTINUE.
000160******************************************************************
000170*    MAINT LOG
000180*    052296 JS  ORIGINAL LAYOUT FOR COUNTY ALERT ROSTER CONV
000190******************************************************************
000200 01  SN-ABEND-AREA.
000210     05  SNAB-PARA-NAME              PIC X(20).
000220     05  SNAB-REASON                 PIC X(60).
000230     05  SNAB-EXPECTED-VAL           PIC X(20).
000240     05  SNAB-ACTUAL-VAL             PIC X(20).
000250     05  FILLER                      PIC X(12).
