000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SNSTAMNT.
000040 AUTHOR. R MCKENZIE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/22/96.
000070 DATE-COMPILED. 05/22/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM MAINTAINS THE IN-MEMORY FIRE-STATION
000130*          MAPPING TABLE - LIST, GET-BY-STATION, GET-BY-ADDRESS,
000140*          ADD, UPDATE, DELETE-BY-STATION AND DELETE-BY-ADDRESS.
000150*          IT BUILDS ITS ANSWER OR ERROR TEXT AS A SET OF
000160*          RESPONSE LINES AND SETS THE REQUEST STATUS BEFORE
000170*          RETURNING - IT DOES NOT TOUCH ANY FILE ITSELF.  THE
000180*          UPDATED TABLE IS WRITTEN BACK TO NEWSTATIONS BY
000190*          SNALERT AT END OF JOB.
000200*
000210*          A STATION MAY COVER MORE THAN ONE ADDRESS, SO THE
000220*          TABLE IS KEYED ON ADDRESS FOR ADD/UPDATE - AN UPDATE
000230*          IS HOW AN ADDRESS GETS REASSIGNED TO A DIFFERENT
000240*          STATION.  GET-BY-STATION AND DELETE-BY-STATION CAN
000250*          EACH TOUCH SEVERAL ENTRIES.
000260*
000270******************************************************************
000280*    MAINT LOG
000290*    052296 JS  ORIGINAL STATION MAINTENANCE MODULE FOR COUNTY
000300*                 ALERT ROSTER CONVERSION
000310*    081996 JS  ADDED CHECK THAT A NEW MAPPING'S ADDRESS IS NOT   081996JS
000320*                 ALREADY ASSIGNED TO A DIFFERENT STATION         081996JS
000330*    110699 JS  Y2K - REVIEWED, NO DATE FIELDS USED IN THIS       110699JS
000340*                 PROGRAM                                         110699JS
000350*    050301 RM  GET-BY-ADDRESS NOW RETURNS NOT-FOUND INSTEAD OF   050301RM
000360*                 THE FIRST TABLE ROW WHEN THE ADDRESS IS BLANK   050301RM
000370*    091403 RM  ADDED VALIDATION EDITS FOR MANDATORY ADDRESS
000380*                 AND STATION ID FIELDS
000390*    031204 RM  PULLED OUT OF SNALERT AS ITS OWN SUBPROGRAM       031204RM
000400*    072505 RM  DELETE-BY-ADDRESS CORRECTED - WAS ONLY REMOVING   072505RM
000410*                 THE FIRST OF TWO MAPPINGS SHARING AN ADDRESS    072505RM
000420*    081508 TW  ADDED DELETE-BY-STATION TO DROP ALL MAPPINGS      081508TW
000430*                 FOR A DECOMMISSIONED STATION IN ONE PASS        081508TW
000440*    030110 TW  DELETE-BY-STATION NOW REPORTS THE COUNT OF        030110TW
000450*                 MAPPINGS REMOVED ON THE RESPONSE LINE           030110TW
000460*    100209 TW  RESTRUCTURED 4800-VALIDATE-MAPPING TO THE SHOP'S  100209TW
000470*                 STANDARD EDIT-PARAGRAPH STYLE - ONE IF PER      100209TW
000480*                 MANDATORY FIELD WITH GO TO 4800-EXIT ON FAILURE 100209TW
000490******************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 INPUT-OUTPUT SECTION.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590
000600 WORKING-STORAGE SECTION.
000610 77  WS-SUB1                         PIC 9(4)   COMP.
000620 77  WS-MATCH-COUNT                  PIC 9(4)   COMP.
000640
000650*    SWITCHES SET BY THE SEARCH AND EDIT PARAGRAPHS BELOW.
000660 77  WS-MATCH-SW                     PIC X(01)  VALUE "N".
000670     88  WS-MATCH-FOUND              VALUE "Y".
000680     88  WS-MATCH-NOT-FOUND          VALUE "N".
000690 77  WS-VALID-SW                     PIC X(01)  VALUE "Y".
000700     88  WS-DATA-VALID               VALUE "Y".
000710     88  WS-DATA-INVALID             VALUE "N".
000720 77  WS-DELETE-SW                    PIC X(01)  VALUE "N".
000730     88  WS-ANY-DELETED              VALUE "Y".
000740     88  WS-NONE-DELETED             VALUE "N".
000760
000770*    STRUCTURED PRINT-LINE VIEW USED TO BUILD A LIST/GET/ECHO
000780*    RESPONSE LINE FROM A TABLE ENTRY, WITH A FLAT REDEFINES FOR
000790*    MOVING THE FINISHED LINE INTO THE RESPONSE-LINE TABLE.
000800 01  WS-STATION-LINE-AREA.
000810     05  WS-SL-STATION-NO            PIC 9(02).
000820     05  FILLER                      PIC X(01)  VALUE SPACE.
000830     05  WS-SL-ADDRESS               PIC X(30).
000840     05  FILLER                      PIC X(99)  VALUE SPACES.
000850 01  WS-STATION-LINE-REDEF REDEFINES WS-STATION-LINE-AREA
000860                                     PIC X(132).
000870
000880 LINKAGE SECTION.
000890 01  SN-REQUEST-RECORD.
000900     COPY SNREQREC.
000910
000920*    VIEW OF ARG-1 AS A STATION NUMBER - USED BY F2 AND F6.
000930 01  SN-REQUEST-STATION-VIEW REDEFINES SN-REQUEST-RECORD.
000940     05  FILLER                      PIC X(02).
000950     05  SNRQ-ARG1-STATION-NO        PIC 9(02).
000960     05  FILLER                      PIC X(290).
000970
000980*    PAYLOAD VIEW - F4/F5 STATION ADD AND UPDATE TRANSACTIONS.
000990 01  SN-REQUEST-STATION-FIELDS REDEFINES SN-REQUEST-RECORD.
001000     05  FILLER                      PIC X(62).
001010     05  SNRQ-SP-STATION-NO          PIC 9(02).
001020     05  SNRQ-SP-ADDRESS             PIC X(30).
001030     05  FILLER                      PIC X(200).
001040
001050     COPY SNSTATAB.
001060
001070     COPY SNRESP.
001080
001090 PROCEDURE DIVISION USING SN-REQUEST-RECORD,
001100          SN-STATION-TABLE, SN-RESPONSE-AREA,
001110          SN-REQUEST-STATUS-AREA.
001120
001130 0000-MAINLINE.
001140     MOVE ZERO TO SN-RESPONSE-LINE-COUNT.
001150     MOVE "00" TO SN-REQUEST-STATUS.
001151     IF SNRQ-CODE NOT = "F1"
001152         GO TO 0010-TRY-F2.
001153     PERFORM 4100-LIST-ALL THRU 4100-EXIT.
001154     GO TO 0000-EXIT.
001155 0010-TRY-F2.
001156     IF SNRQ-CODE NOT = "F2"
001157         GO TO 0020-TRY-F3.
001158     PERFORM 4200-GET-BY-STATION THRU 4200-EXIT.
001159     GO TO 0000-EXIT.
001160 0020-TRY-F3.
001161     IF SNRQ-CODE NOT = "F3"
001162         GO TO 0030-TRY-F4.
001163     PERFORM 4300-GET-BY-ADDRESS THRU 4300-EXIT.
001164     GO TO 0000-EXIT.
001165 0030-TRY-F4.
001166     IF SNRQ-CODE NOT = "F4"
001167         GO TO 0040-TRY-F5.
001168     PERFORM 4400-ADD-MAPPING THRU 4400-EXIT.
001169     GO TO 0000-EXIT.
001170 0040-TRY-F5.
001171     IF SNRQ-CODE NOT = "F5"
001172         GO TO 0050-TRY-F6.
001173     PERFORM 4500-UPDATE-MAPPING THRU 4500-EXIT.
001174     GO TO 0000-EXIT.
001175 0050-TRY-F6.
001176     IF SNRQ-CODE NOT = "F6"
001177         GO TO 0060-TRY-F7.
001178     PERFORM 4600-DELETE-BY-STATION THRU 4600-EXIT.
001179     GO TO 0000-EXIT.
001180 0060-TRY-F7.
001181     IF SNRQ-CODE NOT = "F7"
001182         GO TO 0000-EXIT.
001183     PERFORM 4700-DELETE-BY-ADDRESS THRU 4700-EXIT.
001190 0000-EXIT.
001320     GOBACK.
001330
001340*------------------------------------------------------------*
001350*    F1 - LIST ALL MAPPINGS, LOAD-ORDER SEQUENCE.
001360*------------------------------------------------------------*
001370 4100-LIST-ALL.
001380     PERFORM 4110-LIST-ONE-STATION THRU 4110-EXIT
001390         VARYING STATION-IDX FROM 1 BY 1
001400         UNTIL STATION-IDX > SN-STATION-COUNT.
001410 4100-EXIT.
001420     EXIT.
001430
001440 4110-LIST-ONE-STATION.
001450     MOVE ST-STATION-NO (STATION-IDX) TO WS-SL-STATION-NO.
001460     MOVE ST-ADDRESS    (STATION-IDX) TO WS-SL-ADDRESS.
001470     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001480     MOVE WS-STATION-LINE-REDEF
001490         TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001500 4110-EXIT.
001510     EXIT.
001520
001530*------------------------------------------------------------*
001540*    F2 - GET ALL MAPPINGS FOR ONE STATION, LOAD ORDER.
001550*------------------------------------------------------------*
001560 4200-GET-BY-STATION.
001570     MOVE ZERO TO WS-MATCH-COUNT.
001580     PERFORM 4210-SCAN-ONE-BY-STATION THRU 4210-EXIT
001590         VARYING STATION-IDX FROM 1 BY 1
001600         UNTIL STATION-IDX > SN-STATION-COUNT.
001610     IF WS-MATCH-COUNT NOT = ZERO
001615         GO TO 4200-EXIT.
001620     PERFORM 4290-STATION-NOT-FOUND THRU 4290-EXIT.
001640 4200-EXIT.
001650     EXIT.
001660
001670 4210-SCAN-ONE-BY-STATION.
001680     IF ST-STATION-NO (STATION-IDX) NOT = SNRQ-ARG1-STATION-NO
001685         GO TO 4210-EXIT.
001690     PERFORM 4110-LIST-ONE-STATION THRU 4110-EXIT.
001700     ADD 1 TO WS-MATCH-COUNT.
001720 4210-EXIT.
001730     EXIT.
001740
001750 4290-STATION-NOT-FOUND.
001760     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001770     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001780     STRING "** ERROR: STATION " SNRQ-ARG-1
001790            " MAPPING NOT FOUND"
001800         DELIMITED BY SIZE
001810         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001820     MOVE "10" TO SN-REQUEST-STATUS.
001830 4290-EXIT.
001840     EXIT.
001850
001860*------------------------------------------------------------*
001870*    F3 - GET THE FIRST MAPPING FOR ONE ADDRESS.
001880*------------------------------------------------------------*
001890 4300-GET-BY-ADDRESS.
001900     MOVE "N" TO WS-MATCH-SW.
001910     PERFORM 4310-SCAN-ONE-BY-ADDRESS THRU 4310-EXIT
001920         VARYING STATION-IDX FROM 1 BY 1
001930         UNTIL STATION-IDX > SN-STATION-COUNT
001940            OR WS-MATCH-FOUND.
001950     IF WS-MATCH-FOUND
001955         GO TO 4305-FOUND-ADDRESS.
001960     PERFORM 4390-ADDRESS-NOT-FOUND THRU 4390-EXIT.
001965     GO TO 4300-EXIT.
001966 4305-FOUND-ADDRESS.
001980     PERFORM 4110-LIST-ONE-STATION THRU 4110-EXIT.
002000 4300-EXIT.
002010     EXIT.
002020
002030 4310-SCAN-ONE-BY-ADDRESS.
002040     IF ST-ADDRESS (STATION-IDX) NOT = SNRQ-ARG-1
002045         GO TO 4310-EXIT.
002050     MOVE "Y" TO WS-MATCH-SW.
002070 4310-EXIT.
002080     EXIT.
002090
002100 4390-ADDRESS-NOT-FOUND.
002110     ADD 1 TO SN-RESPONSE-LINE-COUNT.
002120     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002130     STRING "** ERROR: " SNRQ-ARG-1 " MAPPING NOT FOUND"
002140         DELIMITED BY SIZE
002150         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002160     MOVE "10" TO SN-REQUEST-STATUS.
002170 4390-EXIT.
002180     EXIT.
002190
002200*------------------------------------------------------------*
002210*    F4 - ADD ONE MAPPING.  KEYED ON THE ADDRESS CARRIED IN
002220*    THE PAYLOAD.  REJECTED IF THE ADDRESS IS ALREADY MAPPED.
002230*------------------------------------------------------------*
002240 4400-ADD-MAPPING.
002250     PERFORM 4800-VALIDATE-MAPPING THRU 4800-EXIT.
002255     IF WS-DATA-INVALID
002256         GO TO 4400-EXIT.
002270     PERFORM 4410-FIND-BY-PAYLOAD-ADDRESS THRU 4410-EXIT.
002275     IF WS-MATCH-NOT-FOUND
002276         GO TO 4405-ADD-NEW-ENTRY.
002290     PERFORM 4490-ADDRESS-ALREADY-EXISTS THRU 4490-EXIT.
002295     GO TO 4400-EXIT.
002296 4405-ADD-NEW-ENTRY.
002310     ADD 1 TO SN-STATION-COUNT.
002320     SET STATION-IDX TO SN-STATION-COUNT.
002330     PERFORM 4420-MOVE-PAYLOAD-TO-ENTRY THRU 4420-EXIT.
002340     PERFORM 4110-LIST-ONE-STATION THRU 4110-EXIT.
002370 4400-EXIT.
002380     EXIT.
002390
002400 4410-FIND-BY-PAYLOAD-ADDRESS.
002410     MOVE "N" TO WS-MATCH-SW.
002420     PERFORM 4415-SCAN-ONE-BY-PAYLOAD-ADDR THRU 4415-EXIT
002430         VARYING STATION-IDX FROM 1 BY 1
002440         UNTIL STATION-IDX > SN-STATION-COUNT
002450            OR WS-MATCH-FOUND.
002460 4410-EXIT.
002470     EXIT.
002480
002490 4415-SCAN-ONE-BY-PAYLOAD-ADDR.
002500     IF ST-ADDRESS (STATION-IDX) NOT = SNRQ-SP-ADDRESS
002505         GO TO 4415-EXIT.
002510     MOVE "Y" TO WS-MATCH-SW.
002530 4415-EXIT.
002540     EXIT.
002550
002560 4420-MOVE-PAYLOAD-TO-ENTRY.
002570     MOVE SNRQ-SP-STATION-NO TO ST-STATION-NO (STATION-IDX).
002580     MOVE SNRQ-SP-ADDRESS    TO ST-ADDRESS    (STATION-IDX).
002590 4420-EXIT.
002600     EXIT.
002610
002620 4490-ADDRESS-ALREADY-EXISTS.
002630     ADD 1 TO SN-RESPONSE-LINE-COUNT.
002640     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002650     STRING "** ERROR: " SNRQ-SP-ADDRESS " MAPPING FOR STATION "
002660            SNRQ-SP-STATION-NO " ALREADY EXISTS"
002670         DELIMITED BY SIZE
002680         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002690     MOVE "20" TO SN-REQUEST-STATUS.
002700 4490-EXIT.
002710     EXIT.
002720
002730*------------------------------------------------------------*
002740*    F5 - UPDATE ONE MAPPING IN PLACE.  THE ADDRESS IS THE
002750*    KEY - THIS IS HOW AN ADDRESS GETS REASSIGNED TO A
002760*    DIFFERENT STATION.
002770*------------------------------------------------------------*
002780 4500-UPDATE-MAPPING.
002790     PERFORM 4800-VALIDATE-MAPPING THRU 4800-EXIT.
002795     IF WS-DATA-INVALID
002796         GO TO 4500-EXIT.
002810     PERFORM 4410-FIND-BY-PAYLOAD-ADDRESS THRU 4410-EXIT.
002815     IF WS-MATCH-FOUND
002816         GO TO 4505-UPDATE-ENTRY.
002830     PERFORM 4495-ADDRESS-NOT-FOUND-PAYLOAD THRU 4495-EXIT.
002835     GO TO 4500-EXIT.
002836 4505-UPDATE-ENTRY.
002860     PERFORM 4420-MOVE-PAYLOAD-TO-ENTRY THRU 4420-EXIT.
002870     PERFORM 4110-LIST-ONE-STATION THRU 4110-EXIT.
002900 4500-EXIT.
002910     EXIT.
002920
002930 4495-ADDRESS-NOT-FOUND-PAYLOAD.
002940     ADD 1 TO SN-RESPONSE-LINE-COUNT.
002950     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002960     STRING "** ERROR: " SNRQ-SP-ADDRESS " MAPPING NOT FOUND"
002970         DELIMITED BY SIZE
002980         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002990     MOVE "10" TO SN-REQUEST-STATUS.
003000 4495-EXIT.
003010     EXIT.
003020
003030*------------------------------------------------------------*
003040*    F6 - DELETE EVERY MAPPING FOR ONE STATION.  A STATION
003050*    CAN COVER SEVERAL ADDRESSES, SO THIS KEEPS FINDING AND
003060*    REMOVING THE FIRST MATCH UNTIL NONE ARE LEFT.
003070*------------------------------------------------------------*
003080 4600-DELETE-BY-STATION.
003090     MOVE "N" TO WS-DELETE-SW.
003100     PERFORM 4610-FIND-FIRST-BY-STATION THRU 4610-EXIT.
003110     PERFORM 4620-DELETE-AND-RESCAN THRU 4620-EXIT
003120         UNTIL WS-MATCH-NOT-FOUND.
003130     IF WS-ANY-DELETED
003135         GO TO 4600-EXIT.
003140     PERFORM 4290-STATION-NOT-FOUND THRU 4290-EXIT.
003160 4600-EXIT.
003170     EXIT.
003180
003190 4610-FIND-FIRST-BY-STATION.
003200     MOVE "N" TO WS-MATCH-SW.
003210     PERFORM 4615-SCAN-ONE-FIRST-BY-STATION THRU 4615-EXIT
003220         VARYING STATION-IDX FROM 1 BY 1
003230         UNTIL STATION-IDX > SN-STATION-COUNT
003240            OR WS-MATCH-FOUND.
003250 4610-EXIT.
003260     EXIT.
003270
003280 4615-SCAN-ONE-FIRST-BY-STATION.
003290     IF ST-STATION-NO (STATION-IDX) NOT = SNRQ-ARG1-STATION-NO
003295         GO TO 4615-EXIT.
003300     MOVE "Y" TO WS-MATCH-SW.
003320 4615-EXIT.
003330     EXIT.
003340
003350 4620-DELETE-AND-RESCAN.
003360     MOVE "Y" TO WS-DELETE-SW.
003370     PERFORM 4625-SHIFT-ONE-STATION THRU 4625-EXIT
003380         VARYING WS-SUB1 FROM STATION-IDX BY 1
003390         UNTIL WS-SUB1 > SN-STATION-COUNT - 1.
003400     SUBTRACT 1 FROM SN-STATION-COUNT.
003410     PERFORM 4610-FIND-FIRST-BY-STATION THRU 4610-EXIT.
003420 4620-EXIT.
003430     EXIT.
003440
003450 4625-SHIFT-ONE-STATION.
003460     MOVE SN-STATION-ENTRY (WS-SUB1 + 1)
003470         TO SN-STATION-ENTRY (WS-SUB1).
003480 4625-EXIT.
003490     EXIT.
003500
003510*------------------------------------------------------------*
003520*    F7 - DELETE THE ONE MAPPING FOR ONE ADDRESS.
003530*------------------------------------------------------------*
003540 4700-DELETE-BY-ADDRESS.
003550     MOVE "N" TO WS-MATCH-SW.
003560     PERFORM 4310-SCAN-ONE-BY-ADDRESS THRU 4310-EXIT
003570         VARYING STATION-IDX FROM 1 BY 1
003580         UNTIL STATION-IDX > SN-STATION-COUNT
003590            OR WS-MATCH-FOUND.
003595     IF WS-MATCH-FOUND
003596         GO TO 4705-CLOSE-GAP.
003610     PERFORM 4390-ADDRESS-NOT-FOUND THRU 4390-EXIT.
003615     GO TO 4700-EXIT.
003616 4705-CLOSE-GAP.
003630     PERFORM 4625-SHIFT-ONE-STATION THRU 4625-EXIT
003640         VARYING WS-SUB1 FROM STATION-IDX BY 1
003650         UNTIL WS-SUB1 > SN-STATION-COUNT - 1.
003660     SUBTRACT 1 FROM SN-STATION-COUNT.
003680 4700-EXIT.
003690     EXIT.
003700
003710*------------------------------------------------------------*
003720*    MANDATORY-FIELD VALIDATION FOR ADD AND UPDATE.
003730*------------------------------------------------------------*
003740 4800-VALIDATE-MAPPING.
003750     MOVE "Y" TO WS-VALID-SW.
003760     IF SNRQ-SP-ADDRESS = SPACES
003770         PERFORM 4810-ADDRESS-MANDATORY THRU 4810-EXIT
003780         GO TO 4800-EXIT.
003790     IF SNRQ-SP-STATION-NO < 1
003800         PERFORM 4820-STATION-ID-INVALID THRU 4820-EXIT
003810         GO TO 4800-EXIT.
003820 4800-EXIT.
003830     EXIT.
003840
003850 4810-ADDRESS-MANDATORY.
003860     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003870     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003880     STRING "** ERROR: ADDRESS IS MANDATORY"
003890         DELIMITED BY SIZE
003900         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003910     MOVE "30" TO SN-REQUEST-STATUS.
003920     MOVE "N" TO WS-VALID-SW.
003930 4810-EXIT.
003940     EXIT.
003950
003960 4820-STATION-ID-INVALID.
003970     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003980     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003990     STRING "** ERROR: STATION ID MUST BE GREATER THAN 0"
004000         DELIMITED BY SIZE
004010         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004020     MOVE "30" TO SN-REQUEST-STATUS.
004030     MOVE "N" TO WS-VALID-SW.
004040 4820-EXIT.
004050     EXIT.
