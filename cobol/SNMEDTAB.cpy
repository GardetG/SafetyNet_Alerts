000100******************************************************************
000110*    COPYBOOK  SNMEDTAB
000120*    IN-MEMORY MEDICAL-RECORD TABLE - HOLDS THE ENTIRE MEDICALS
000130*    MASTER FOR THE DURATION OF THE RUN, IN LOAD ORDER.  SHARED
000140*    BY COPY BETWEEN SNALERT'S WORKING-STORAGE AND THE LINKAGE
000150*    SECTION OF EVERY SUBPROGRAM THAT TOUCHES MEDICAL DATA.
000160*    TABLE FIELDS CARRY AN MT- PREFIX TO TELL THEM APART FROM
000170*    THE SNMD- FIELD NAMES ON THE MEDICALS MASTER FD RECORD.
000180******************************************************************
000190*    MAINT LOG
000200*    052296 JS  ORIGINAL TABLE LAYOUT FOR COUNTY ALERT ROSTER CONV
000210*    091403 RM  RAISED TABLE SIZE TO 500 FOR COUNTY GROWTH
000220******************************************************************
000230 01  SN-MEDICAL-TABLE.
000240     05  SN-MEDICAL-COUNT            PIC 9(4)  COMP.
000250     05  SN-MEDICAL-ENTRY OCCURS 500 TIMES
000260                          INDEXED BY MEDICAL-IDX.
000270         10  MT-FIRST-NAME           PIC X(20).
000280         10  MT-LAST-NAME            PIC X(25).
000290         10  MT-BIRTHDATE            PIC 9(08).
000300         10  MT-MED-COUNT            PIC 9(02).
000310         10  MT-MEDICATION OCCURS 5 TIMES
000320                                     PIC X(20).
000330         10  MT-ALLERGY-COUNT        PIC 9(02).
000340         10  MT-ALLERGY    OCCURS 5 TIMES
000350                                     PIC X(15).
000360         10  FILLER                  PIC X(05).
000370     05  FILLER                      PIC X(04).
