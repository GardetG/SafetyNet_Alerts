000100******************************************************************
000110*    COPYBOOK  SNAGEREC
000120*    PARAMETER AREA PASSED TO SNAGECLC TO TURN A BIRTHDATE AND
000130*    THE RUN DATE INTO AN AGE IN YEARS AND A MINOR/ADULT FLAG.
000140*    SHARED BY COPY SO THE CALLER'S LINKAGE NEVER DRIFTS FROM
000150*    SNAGECLC'S OWN.
000160******************************************************************
000170*    MAINT LOG
000180*    052296 JS  ORIGINAL AGE-CALC PARM AREA
000190*    091403 RM  PULLED OUT OF SNAGECLC INTO ITS OWN COPYBOOK
000200******************************************************************
000210 01  SN-AGE-CALC-REC.
000220     05  SNAC-RUN-DATE               PIC 9(08).
000230     05  SNAC-BIRTHDATE              PIC 9(08).
000240     05  SNAC-AGE-YEARS              PIC 9(03).
000250     05  SNAC-RESULT-SW              PIC X(01).
000260         88  SNAC-AGE-KNOWN          VALUE "K".
000270         88  SNAC-AGE-UNDETERMINED   VALUE "U".
000280         88  SNAC-BIRTHDATE-INVALID  VALUE "I".
000290     05  SNAC-MINOR-SW               PIC X(01).
000300         88  SNAC-IS-MINOR           VALUE "Y".
000310         88  SNAC-NOT-MINOR          VALUE "N".
000320     05  FILLER                      PIC X(05).
