000100******************************************************************
000110*    COPYBOOK  SNRESP
000120*    RESPONSE-LINE AND REQUEST-STATUS AREAS PASSED BETWEEN
000130*    SNALERT AND EVERY SERVICE/MAINTENANCE SUBPROGRAM.  EACH
000140*    SUBPROGRAM BUILDS SN-RESPONSE-LINE ENTRIES FOR ITS ANSWER
000150*    OR ERROR TEXT AND SETS SN-REQUEST-STATUS BEFORE RETURNING -
000160*    SNALERT OWNS THE ACTUAL WRITE TO THE REPORT FILE.
000170******************************************************************
000180*    MAINT LOG
000190*    052296 JS  ORIGINAL RESPONSE AREA FOR COUNTY ALERT ROSTER
000200*    091403 RM  PULLED OUT OF SNALERT INTO ITS OWN COPYBOOK SO
000210*                 EVERY SUBPROGRAM'S LINKAGE STAYS IN STEP
000220******************************************************************
000230 01  SN-RESPONSE-AREA.
000240     05  SN-RESPONSE-LINE-COUNT      PIC 9(4)   COMP.
000250     05  SN-RESPONSE-LINE OCCURS 300 TIMES
000260                                    PIC X(132).
000265     05  FILLER                      PIC X(02).
000270
000280 01  SN-REQUEST-STATUS-AREA.
000290     05  SN-REQUEST-STATUS           PIC X(02).
000300         88  SN-STATUS-SUCCESS       VALUE "00".
000310         88  SN-STATUS-NOT-FOUND     VALUE "10".
000320         88  SN-STATUS-ALREADY-EXISTS VALUE "20".
000330         88  SN-STATUS-VALIDATION    VALUE "30".
000335     05  FILLER                      PIC X(02).
