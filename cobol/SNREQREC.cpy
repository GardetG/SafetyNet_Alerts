000100******************************************************************
000110*    COPYBOOK  SNREQREC
000120*    REQUEST/TRANSACTION RECORD LAYOUT - 294 BYTE FIXED REC
000130*    EVERY RECORD ON THE REQUEST FILE IS THIS SHAPE.  THE FIRST
000140*    62 BYTES ARE ALWAYS THE CODE AND ITS TWO KEY ARGUMENTS; THE
000150*    REMAINING 232 BYTES ARE INTERPRETED PER THE PAYLOAD VIEW
000160*    BELOW ONLY ON THE ADD/UPDATE MAINTENANCE CODES THAT CARRY
000170*    A FULL MASTER RECORD.
000180******************************************************************
000190*    MAINT LOG
000200*    052296 JS  ORIGINAL LAYOUT FOR COUNTY ALERT ROSTER CONV
000210*    091403 RM  ADDED PAYLOAD REDEFINES FOR MAINTENANCE CODES
000220******************************************************************
000230 01  SN-REQUEST-RECORD.
000240     05  SNRQ-CODE                   PIC X(02).
000250     05  SNRQ-ARG-1                  PIC X(30).
000260     05  SNRQ-ARG-2                  PIC X(30).
000270     05  SNRQ-PAYLOAD                PIC X(232).
000280*
000290*    PAYLOAD VIEW - P3/P4 PERSON ADD AND UPDATE TRANSACTIONS
000300 01  SN-REQUEST-PERSON-PAYLOAD REDEFINES SN-REQUEST-RECORD.
000310     05  FILLER                      PIC X(62).
000320     05  SNRQ-PERSON-AREA            PIC X(154).
000330     05  FILLER                      PIC X(78).
000340*
000350*    PAYLOAD VIEW - F4/F5 STATION ADD AND UPDATE TRANSACTIONS
000360 01  SN-REQUEST-STATION-PAYLOAD REDEFINES SN-REQUEST-RECORD.
000370     05  FILLER                      PIC X(62).
000380     05  SNRQ-STATION-AREA           PIC X(32).
000390     05  FILLER                      PIC X(200).
000400*
000410*    PAYLOAD VIEW - M3/M4 MEDICAL ADD AND UPDATE TRANSACTIONS
000420 01  SN-REQUEST-MEDICAL-PAYLOAD REDEFINES SN-REQUEST-RECORD.
000430     05  FILLER                      PIC X(62).
000440     05  SNRQ-MEDICAL-AREA           PIC X(232).
