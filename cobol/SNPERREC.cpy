000100******************************************************************
000110*    COPYBOOK  SNPERREC
000120*    RESIDENT (PERSON) MASTER RECORD LAYOUT - 154 BYTE FIXED REC
000130*    ONE ENTRY PER RESIDENT KNOWN TO THE ALERT SYSTEM.  RECORD
000140*    KEY IS THE COMBINATION OF FIRST NAME AND LAST NAME.
000150******************************************************************
000160*    MAINT LOG
000170*    052296 JS  ORIGINAL LAYOUT FOR COUNTY ALERT ROSTER CONV
000180*    091403 RM  ADDED HOUSEHOLD VIEW REDEFINES FOR FLOOD RPT
000190******************************************************************
000200 01  SN-PERSON-RECORD.
000210     05  SNPR-NAME-KEY.
000220         10  SNPR-FIRST-NAME         PIC X(20).
000230         10  SNPR-LAST-NAME          PIC X(25).
000240     05  SNPR-ADDRESS                PIC X(30).
000250     05  SNPR-CITY                   PIC X(20).
000260     05  SNPR-ZIP                    PIC X(10).
000270     05  SNPR-PHONE                  PIC X(14).
000280     05  SNPR-EMAIL                  PIC X(35).
000290*
000300*    ALTERNATE VIEW - GROUPS ADDRESS/CITY TOGETHER FOR HOUSEHOLD
000310*    LOOKUPS (FLOOD STATION REPORT CONTROL BREAK).
000320 01  SN-PERSON-HOUSEHOLD-VIEW REDEFINES SN-PERSON-RECORD.
000330     05  FILLER                      PIC X(45).
000340     05  SNPR-HSE-ADDRESS            PIC X(30).
000350     05  SNPR-HSE-CITY               PIC X(20).
000360     05  FILLER                      PIC X(59).
