000100******************************************************************
000110*    COPYBOOK  SNMEDREC
000120*    MEDICAL RECORD LAYOUT - 232 BYTE FIXED REC
000130*    ONE ENTRY PER RESIDENT WITH MEDICAL HISTORY ON FILE.  RECORD
000140*    KEY IS THE COMBINATION OF FIRST NAME AND LAST NAME.  A
000150*    RESIDENT WITH NO ENTRY IN THIS FILE HAS AN UNDETERMINED AGE.
000160******************************************************************
000170*    MAINT LOG
000180*    052296 JS  ORIGINAL LAYOUT FOR COUNTY ALERT ROSTER CONV
000190*    091403 RM  ADDED BIRTHDATE CCYY/MM/DD ALTERNATE VIEW
000200******************************************************************
000210 01  SN-MEDICAL-RECORD.
000220     05  SNMD-NAME-KEY.
000230         10  SNMD-FIRST-NAME         PIC X(20).
000240         10  SNMD-LAST-NAME          PIC X(25).
000250     05  SNMD-BIRTHDATE              PIC 9(08).
000260*                                    ZEROS = BIRTHDATE NOT GIVEN
000270     05  SNMD-MED-COUNT              PIC 9(02).
000280     05  SNMD-MEDICATION-LIST.
000290         10  SNMD-MEDICATION OCCURS 5 TIMES
000300                                     PIC X(20).
000310     05  SNMD-ALLERGY-COUNT          PIC 9(02).
000320     05  SNMD-ALLERGY-LIST.
000330         10  SNMD-ALLERGY    OCCURS 5 TIMES
000340                                     PIC X(15).
000350*
000360*    ALTERNATE VIEW - BREAKS THE PACKED BIRTHDATE INTO CENTURY-
000370*    YEAR / MONTH / DAY FOR THE AGE-CALC SUBPROGRAM.
000380 01  SN-MEDICAL-BIRTHDATE-VIEW REDEFINES SN-MEDICAL-RECORD.
000390     05  FILLER                      PIC X(45).
000400     05  SNMD-BIRTH-CCYY             PIC 9(04).
000410     05  SNMD-BIRTH-MM               PIC 9(02).
000420     05  SNMD-BIRTH-DD               PIC 9(02).
000430     05  FILLER                      PIC X(179).
