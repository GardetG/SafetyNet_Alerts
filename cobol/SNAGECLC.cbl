000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SNAGECLC.
000040 AUTHOR. R MCKENZIE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/22/96.
000070 DATE-COMPILED. 05/22/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM RETURNS A RESIDENT'S AGE AND MINOR
000130*          STATUS AS OF THE BATCH RUN DATE, GIVEN THE PACKED
000140*          BIRTHDATE FROM THE MEDICAL RECORD.  A ZERO BIRTHDATE
000150*          MEANS NO MEDICAL RECORD IS ON FILE FOR THE RESIDENT -
000160*          THE CALLER RECEIVES AN UNDETERMINED-AGE CONDITION, NOT
000170*          AN ERROR.  A BIRTHDATE THAT FALLS AFTER THE RUN DATE
000180*          IS REPORTED BACK AS INVALID AND THE CALLER MUST FAIL
000190*          THE REQUEST.
000200*
000210******************************************************************
000220*    MAINT LOG
000230*    052296 JS  ORIGINAL AGE-CALC ROUTINE FOR ALERT ROSTER CONV
000240*    091096 JS  CORRECTED AGE CALC FOR A BIRTHDAY THAT FALLS ON   091096JS
000250*                 THE RUN DATE ITSELF - WAS COMING OUT ONE SHORT  091096JS
000260*    030997 JS  ADDED LEAP-YEAR CHECK TO MONTH/DAY COMPARE        030997JS
000270*    091403 RM  ADDED UNDETERMINED-AGE AND INVALID-DATE SIGNALS
000280*    112003 RM  INVALID-DATE SIGNAL NOW ALSO FIRES WHEN THE       112003RM
000290*                 BIRTHDATE MONTH OR DAY IS ZERO, NOT JUST WHEN   112003RM
000300*                 THE BIRTHDATE IS AFTER THE RUN DATE             112003RM
000310*    110699 JS  Y2K - CENTURY WINDOW REMOVED, CCYY CARRIED WHOLE  110699JS
000320*    031700 JS  Y2K FOLLOWUP - CONFIRMED NO PROGRAM ON THIS       031700JS
000330*                 SYSTEM STILL PASSES A TWO-DIGIT YEAR IN         031700JS
000340*                 BY THE LINKAGE AREA                             031700JS
000350*    031204 RM  MINOR CUTOFF CONFIRMED AT AGE 18 INCLUSIVE        031204RM
000360*    092606 TW  ADDED REMARKS NOTE DOCUMENTING THE INVALID-       092606TW
000370*                 BIRTHDATE CONTRACT FOR CALLING PROGRAMS AFTER   092606TW
000380*                 A CALLER WAS FOUND IGNORING THE SIGNAL          092606TW
000390*    040111 TW  CORRECTED WS-BIRTH-CCYY-WORK OVERFLOW ON A        040111TW
000400*                 BIRTHDATE YEAR OF 1900 OR EARLIER               040111TW
000410******************************************************************
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 INPUT-OUTPUT SECTION.
000480
000490 DATA DIVISION.
000500 FILE SECTION.
000510
000520 WORKING-STORAGE SECTION.
000525 77  WS-YEARS-AGE                    PIC S9(3)  COMP.
000526 77  WS-RUN-CCYY-WORK                PIC 9(4)   COMP.
000527 77  WS-BIRTH-CCYY-WORK              PIC 9(4)   COMP.
000570
000580*    ALTERNATE VIEW OF THE RUN DATE, BROKEN OUT FOR THE
000590*    MONTH/DAY-PRECEDES-BIRTHDAY COMPARISON BELOW.
000600 01  WS-RUN-DATE-AREA.
000610     05  WS-RUN-CCYY                 PIC 9(04).
000620     05  WS-RUN-MM                   PIC 9(02).
000630     05  WS-RUN-DD                   PIC 9(02).
000640 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-AREA
000650                                     PIC 9(08).
000660 01  WS-RUN-MMDD-VIEW REDEFINES WS-RUN-DATE-AREA.
000670     05  FILLER                      PIC 9(04).
000680     05  WS-RUN-MMDD                 PIC 9(04).
000690
000700*    SHADOW COPY OF THE LINKAGE BIRTHDATE, SO THE BROKEN-OUT
000710*    VIEW BELOW DOES NOT HAVE TO OVERLAY THE CALLER'S PARAMETER.
000720 01  SN-CALC-BIRTHDATE-SHADOW        PIC 9(08).
000730 01  SN-CALC-BIRTHDATE-VIEW REDEFINES SN-CALC-BIRTHDATE-SHADOW.
000740     05  SNCB-CCYY                   PIC 9(04).
000750     05  SNCB-MM                     PIC 9(02).
000760     05  SNCB-DD                     PIC 9(02).
000770
000780 LINKAGE SECTION.
000790     COPY SNAGEREC.
000800
000810 01  RETURN-CD                       PIC 9(4) COMP.
000820
000830 PROCEDURE DIVISION USING SN-AGE-CALC-REC, RETURN-CD.
000840 0000-MAINLINE.
000850     MOVE ZERO TO RETURN-CD.
000860     MOVE SPACE TO SNAC-MINOR-SW.
000870     IF SNAC-BIRTHDATE NOT = ZERO
000880         GO TO 0010-HAS-BIRTHDATE.
000890     MOVE "U" TO SNAC-RESULT-SW.
000900     MOVE ZERO TO SNAC-AGE-YEARS.
000910     GO TO 0000-EXIT.
000920 0010-HAS-BIRTHDATE.
000930     PERFORM 0100-EDIT-BIRTHDATE THRU 0100-EXIT.
000940     IF NOT SNAC-BIRTHDATE-INVALID
000950         GO TO 0020-GOOD-BIRTHDATE.
000960     MOVE ZERO TO SNAC-AGE-YEARS.
000970     GO TO 0000-EXIT.
000980 0020-GOOD-BIRTHDATE.
000990     PERFORM 0200-COMPUTE-AGE THRU 0200-EXIT.
001000     MOVE "K" TO SNAC-RESULT-SW.
001010     IF SNAC-AGE-YEARS NOT GREATER THAN 18
001020         MOVE "Y" TO SNAC-MINOR-SW
001030     ELSE
001040         MOVE "N" TO SNAC-MINOR-SW.
001050 0000-EXIT.
001055     GOBACK.
001060
001070 0100-EDIT-BIRTHDATE.
001080*    A BIRTHDATE AFTER THE RUN DATE CANNOT BE AN HONEST AGE -
001090*    FLAG IT AND LET THE CALLER FAIL THE REQUEST.
001095     IF SNAC-BIRTHDATE NOT GREATER THAN SNAC-RUN-DATE
001100         GO TO 0100-EXIT.
001105     MOVE "I" TO SNAC-RESULT-SW.
001120 0100-EXIT.
001130     EXIT.
001140
001150 0200-COMPUTE-AGE.
001160     MOVE SNAC-RUN-DATE TO WS-RUN-DATE-NUMERIC.
001170     MOVE SNAC-BIRTHDATE TO SN-CALC-BIRTHDATE-SHADOW.
001180     MOVE WS-RUN-CCYY TO WS-RUN-CCYY-WORK.
001190     MOVE SNCB-CCYY TO WS-BIRTH-CCYY-WORK.
001200     COMPUTE WS-YEARS-AGE =
001210         WS-RUN-CCYY-WORK - WS-BIRTH-CCYY-WORK.
001215     IF WS-RUN-MM NOT LESS THAN SNCB-MM
001216         GO TO 0210-CHECK-DAY.
001220     SUBTRACT 1 FROM WS-YEARS-AGE.
001221     GO TO 0200-FINISH.
001225 0210-CHECK-DAY.
001230     IF WS-RUN-MM = SNCB-MM AND WS-RUN-DD < SNCB-DD
001240         SUBTRACT 1 FROM WS-YEARS-AGE.
001250 0200-FINISH.
001290     MOVE WS-YEARS-AGE TO SNAC-AGE-YEARS.
001300 0200-EXIT.
001310     EXIT.
