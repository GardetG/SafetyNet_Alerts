000100******************************************************************
000110*    COPYBOOK  SNSTATAB
000120*    IN-MEMORY FIRE-STATION MAPPING TABLE - HOLDS THE ENTIRE
000130*    STATIONS MASTER FOR THE DURATION OF THE RUN, IN LOAD ORDER.
000140*    SHARED BY COPY BETWEEN SNALERT'S WORKING-STORAGE AND THE
000150*    LINKAGE SECTION OF EVERY SUBPROGRAM THAT TOUCHES STATION
000160*    DATA.  TABLE FIELDS CARRY AN ST- PREFIX TO TELL THEM APART
000170*    FROM THE SNST- FIELD NAMES ON THE STATIONS MASTER FD RECORD.
000180******************************************************************
000190*    MAINT LOG
000200*    052296 JS  ORIGINAL TABLE LAYOUT FOR COUNTY ALERT ROSTER CONV
000210*    091403 RM  RAISED TABLE SIZE TO 500 FOR COUNTY GROWTH
000220******************************************************************
000230 01  SN-STATION-TABLE.
000240     05  SN-STATION-COUNT            PIC 9(4)  COMP.
000250     05  SN-STATION-ENTRY OCCURS 500 TIMES
000260                          INDEXED BY STATION-IDX.
000270         10  ST-STATION-NO           PIC 9(02).
000280         10  ST-ADDRESS              PIC X(30).
000290         10  FILLER                  PIC X(05).
000300     05  FILLER                      PIC X(04).
