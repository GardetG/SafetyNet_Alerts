000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  SNALRTSV.
000040 AUTHOR. R MCKENZIE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/22/96.
000070 DATE-COMPILED. 05/22/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM ANSWERS THE SEVEN READ-ONLY ALERT
000130*          QUERIES AGAINST THE IN-MEMORY RESIDENT, STATION AND
000140*          MEDICAL TABLES BUILT BY SNALERT.  IT BUILDS ITS ANSWER
000150*          AS A SET OF RESPONSE LINES AND SETS THE REQUEST STATUS
000160*          BEFORE RETURNING - IT DOES NOT TOUCH ANY FILE ITSELF.
000170*
000180*          AGE AND MINOR STATUS FOR A RESIDENT ARE OBTAINED BY
000190*          CALLING SNAGECLC ONCE PER RESIDENT THAT NEEDS THEM.
000200*
000210*******************************************************************
000220*    MAINT LOG
000230*    052296 JS  ORIGINAL COMMUNITY-EMAIL QUERY ONLY
000240*    071096 JS  ADDED DUPLICATE-EMAIL CHECK - TWO RESIDENTS AT    071096JS
000250*                 SAME ADDRESS WERE PRINTING THE SAME EMAIL TWICE 071096JS
000260*    042297 JS  CORRECTED CITY COMPARE TO IGNORE TRAILING SPACES  042297JS
000270*    092298 RM  ADDED NOT-FOUND STATUS WHEN CITY MATCHES NO ONE   092298RM
000280*    110699 JS  Y2K - BIRTHDATE/RUN DATE NOW FULL CCYYMMDD        110699JS
000290*    031700 JS  Y2K FOLLOWUP - AGE CALC VERIFIED AGAINST FULL     031700JS
000300*                 CCYY RUN DATE, NO CENTURY WINDOW LEFT IN TABLE  031700JS
000310*    091403 RM  ADDED CHILD-ALERT AND STATION-COVERAGE QUERIES
000320*    102203 RM  CORRECTED STATION-COVERAGE CHILD/ADULT SPLIT -    102203RM
000330*                 BOUNDARY AGE 18 WAS COUNTING AS ADULT           102203RM
000340*    031204 RM  PULLED OUT OF SNALERT AS ITS OWN SUBPROGRAM;      031204RM
000350*                 ADDED PHONE-ALERT AND FIRE-ALERT QUERIES        031204RM
000360*    082505 RM  PHONE-ALERT NOW SKIPS BLANK PHONE NUMBERS RATHER  082505RM
000370*                 THAN PRINTING A LINE OF SPACES                  082505RM
000380*    031607 TW  ADDED SECOND INDEX TO STATION TABLE SEARCH FOR    031607TW
000390*                 PERFORMANCE ON LARGE FIRE-ALERT RUNS            031607TW
000400*    081508 TW  ADDED FLOOD-STATIONS AND PERSON-INFO QUERIES      081508TW
000410*    021909 TW  PERSON-INFO NOW LISTS "NONE" FOR A RESIDENT WITH  021909TW
000420*                 NO MEDICATIONS INSTEAD OF LEAVING THE LINE OFF  021909TW
000430*    111510 TW  CORRECTED FLOOD CONTROL BREAK - LAST HOUSEHOLD ON 111510TW
000440*                 A STATION WAS DROPPED WHEN IT WAS ALSO LAST ROW 111510TW
000450*    090412 TW  REQUEST CCARS-4471 - STATION-COVERAGE AND PHONE-  090412TW
000460*                 ALERT WERE REPORTING "MAPPING NOT FOUND" FOR A  090412TW
000470*                 STATION WITH A REAL MAPPING BUT NO RESIDENTS AT 090412TW
000480*                 THE ADDRESS.  STATION-FOUND TEST NOW INDEPENDENT090412TW
000490*                 OF WHETHER ANYONE CURRENTLY LIVES THERE         090412TW
000500*    091512 TW  REQUEST CCARS-4488 - A BIRTHDATE AFTER THE RUN    091512TW
000510*                 DATE WAS FALLING THROUGH TO AGE 000 INSTEAD OF  091512TW
000520*                 FAILING THE REQUEST.  ADDED INVALID-BIRTHDATE   091512TW
000530*                 BRANCH TO 6200-EDIT-AGE AND TO STATION-COVERAGE 091512TW
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 INPUT-OUTPUT SECTION.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630
000640 WORKING-STORAGE SECTION.
000645 77  WS-SUB1                         PIC 9(4)   COMP.
000646 77  WS-DEDUP-SUB                    PIC 9(4)   COMP.
000647 77  WS-LINE-SUB                     PIC 9(4)   COMP.
000648 77  WS-MATCH-COUNT                  PIC 9(4)   COMP.
000700
000710*    SWITCHES SET BY THE VARIOUS SCAN/LOOKUP PARAGRAPHS BELOW.
000720 01  WS-SWITCHES.
000730     05  WS-MATCH-SW                 PIC X(01)  VALUE "N".
000740         88  WS-MATCH-FOUND          VALUE "Y".
000750         88  WS-MATCH-NOT-FOUND      VALUE "N".
000760     05  WS-MEDICAL-SW               PIC X(01)  VALUE "N".
000770         88  WS-MEDICAL-ON-FILE      VALUE "Y".
000780         88  WS-MEDICAL-NOT-ON-FILE  VALUE "N".
000790     05  WS-DUP-SW                   PIC X(01)  VALUE "N".
000800         88  WS-VALUE-IS-DUP         VALUE "Y".
000810         88  WS-VALUE-NOT-DUP        VALUE "N".
000820
000830*    PARAMETER AREA AND RETURN CODE FOR THE CALL TO SNAGECLC.
000840     COPY SNAGEREC.
000850 01  WS-AGE-CALC-RETURN-CD           PIC 9(4)   COMP.
000860
000870*    EDITED, PRINTABLE VIEW OF AN AGE RETURNED BY SNAGECLC, OR
000880*    "UNK" WHEN THE RESIDENT CARRIES NO MEDICAL RECORD.
000890 01  WS-AGE-PRINT-AREA.
000900     05  WS-AGE-PRINT                PIC X(25).
000910 01  WS-AGE-NUMERIC-VIEW REDEFINES WS-AGE-PRINT-AREA.
000920     05  WS-AGE-PRINT-NUM            PIC 999.
000930     05  FILLER                      PIC X(22).
000940
000950*    SCRATCH DE-DUPLICATION TABLE - HOLDS EVERY DISTINCT VALUE
000960*    (EMAIL OR PHONE) ALREADY PRINTED FOR THE CURRENT REQUEST.
000970 01  WS-DEDUP-TABLE.
000980     05  WS-DEDUP-COUNT              PIC 9(4)   COMP.
000990     05  WS-DEDUP-ENTRY OCCURS 500 TIMES
001000                            INDEXED BY DEDUP-IDX
001010                                    PIC X(35).
001020 01  WS-DEDUP-LOOKUP-VALUE           PIC X(35).
001030
001040*    COUNTERS FOR THE SC STATION-COVERAGE TOTALS BLOCK.
001050 01  WS-SC-COUNTERS.
001060     05  WS-SC-CHILDREN              PIC 9(4)   COMP.
001070     05  WS-SC-ADULTS                PIC 9(4)   COMP.
001080     05  WS-SC-UNDETERMINED          PIC 9(4)   COMP.
001090 01  WS-SC-EDIT-FIELDS.
001100     05  WS-ED-SC-CHILDREN           PIC ZZZ9.
001110     05  WS-ED-SC-ADULTS             PIC ZZZ9.
001120     05  WS-ED-SC-UNDETERMINED       PIC ZZZ9.
001130
001140*    PREVIOUS-ADDRESS HOLD AREA FOR THE FL HOUSEHOLD CONTROL
001150*    BREAK.
001160 01  WS-FL-PREV-ADDRESS              PIC X(30)  VALUE SPACES.
001170
001180 LINKAGE SECTION.
001190 01  SN-REQUEST-RECORD.
001200     COPY SNREQREC.
001210
001220*    VIEW OF ARG-1 AS A STATION NUMBER - USED BY SC, PA, FL.
001230 01  SN-REQUEST-STATION-VIEW REDEFINES SN-REQUEST-RECORD.
001240     05  FILLER                      PIC X(02).
001250     05  SNRQ-ARG1-STATION-NO        PIC 9(02).
001260     05  FILLER                      PIC X(290).
001270
001280     COPY SNPERTAB.
001290     COPY SNSTATAB.
001300     COPY SNMEDTAB.
001310
001320 01  WS-RUN-DATE-AREA.
001330     05  WS-RUN-DATE                 PIC 9(08).
001340
001350     COPY SNRESP.
001360
001370 PROCEDURE DIVISION USING SN-REQUEST-RECORD,
001380          SN-PERSON-TABLE, SN-STATION-TABLE,
001390          SN-MEDICAL-TABLE, WS-RUN-DATE-AREA,
001400          SN-RESPONSE-AREA, SN-REQUEST-STATUS-AREA.
001410
001420 0000-MAINLINE.
001430     MOVE ZERO TO SN-RESPONSE-LINE-COUNT.
001435     MOVE "00" TO SN-REQUEST-STATUS.
001440     IF SNRQ-CODE NOT = "CE"
001441         GO TO 0010-TRY-SC.
001442     PERFORM 2100-COMMUNITY-EMAIL THRU 2100-EXIT.
001443     GO TO 0000-EXIT.
001444 0010-TRY-SC.
001445     IF SNRQ-CODE NOT = "SC"
001446         GO TO 0020-TRY-CA.
001447     PERFORM 2200-STATION-COVERAGE THRU 2200-EXIT.
001448     GO TO 0000-EXIT.
001449 0020-TRY-CA.
001450     IF SNRQ-CODE NOT = "CA"
001451         GO TO 0030-TRY-PA.
001452     PERFORM 2300-CHILD-ALERT THRU 2300-EXIT.
001453     GO TO 0000-EXIT.
001454 0030-TRY-PA.
001455     IF SNRQ-CODE NOT = "PA"
001456         GO TO 0040-TRY-FI.
001457     PERFORM 2400-PHONE-ALERT THRU 2400-EXIT.
001458     GO TO 0000-EXIT.
001459 0040-TRY-FI.
001460     IF SNRQ-CODE NOT = "FI"
001461         GO TO 0050-TRY-FL.
001462     PERFORM 2500-FIRE-ALERT THRU 2500-EXIT.
001463     GO TO 0000-EXIT.
001464 0050-TRY-FL.
001465     IF SNRQ-CODE NOT = "FL"
001466         GO TO 0060-TRY-PI.
001467     PERFORM 2600-FLOOD-STATIONS THRU 2600-EXIT.
001468     GO TO 0000-EXIT.
001469 0060-TRY-PI.
001470     IF SNRQ-CODE NOT = "PI"
001471         GO TO 0000-EXIT.
001472     PERFORM 2700-PERSON-INFO THRU 2700-EXIT.
001610 0000-EXIT.
001611     GOBACK.
001620
001630*------------------------------------------------------------*
001640*    CE - COMMUNITY EMAIL.  SNRQ-ARG-1 IS THE CITY NAME.
001650*------------------------------------------------------------*
001660 2100-COMMUNITY-EMAIL.
001670     MOVE ZERO TO WS-DEDUP-COUNT.
001680     MOVE ZERO TO WS-MATCH-COUNT.
001690     PERFORM 2110-ADD-ONE-LINE THRU 2110-EXIT.
001700     PERFORM 2120-SCAN-ONE-PERSON THRU 2120-EXIT
001710         VARYING PERSON-IDX FROM 1 BY 1
001720         UNTIL PERSON-IDX > SN-PERSON-COUNT.
001730     IF WS-MATCH-COUNT = ZERO
001740         PERFORM 2190-NO-RESIDENTS-ERROR THRU 2190-EXIT.
001760 2100-EXIT.
001770     EXIT.
001780
001790 2110-ADD-ONE-LINE.
001800     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001810     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001820     STRING "CE " SNRQ-ARG-1
001830         DELIMITED BY SIZE
001840         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
001850 2110-EXIT.
001860     EXIT.
001870
001880 2120-SCAN-ONE-PERSON.
001890     IF PT-CITY (PERSON-IDX) NOT = SNRQ-ARG-1
001895         GO TO 2120-EXIT.
001900     ADD 1 TO WS-MATCH-COUNT.
001910     MOVE PT-EMAIL (PERSON-IDX) TO WS-DEDUP-LOOKUP-VALUE.
001920     PERFORM 2131-CHECK-DEDUP THRU 2131-EXIT.
001930     IF WS-VALUE-IS-DUP
001935         GO TO 2120-EXIT.
001940     ADD 1 TO WS-DEDUP-COUNT.
001950     SET DEDUP-IDX TO WS-DEDUP-COUNT.
001960     MOVE PT-EMAIL (PERSON-IDX)
001970         TO WS-DEDUP-ENTRY (DEDUP-IDX).
001980     ADD 1 TO SN-RESPONSE-LINE-COUNT.
001990     MOVE SPACES TO
002000         SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002010     STRING "  " PT-EMAIL (PERSON-IDX)
002020         DELIMITED BY SIZE
002030         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002060 2120-EXIT.
002070     EXIT.
002080
002090*------------------------------------------------------------*
002100*    GENERAL-PURPOSE "HAVE WE PRINTED THIS VALUE ALREADY"
002110*    LOOKUP AGAINST THE SCRATCH DE-DUPLICATION TABLE.  CALLER
002120*    LOADS THE VALUE INTO WS-DEDUP-LOOKUP-VALUE FIRST.
002130*------------------------------------------------------------*
002140 2131-CHECK-DEDUP.
002150     MOVE "N" TO WS-DUP-SW.
002160     PERFORM 2132-COMPARE-ONE-DEDUP THRU 2132-EXIT
002170         VARYING WS-DEDUP-SUB FROM 1 BY 1
002180         UNTIL WS-DEDUP-SUB > WS-DEDUP-COUNT
002190            OR WS-VALUE-IS-DUP.
002200 2131-EXIT.
002210     EXIT.
002220
002230 2132-COMPARE-ONE-DEDUP.
002240     IF WS-DEDUP-ENTRY (WS-DEDUP-SUB) NOT = WS-DEDUP-LOOKUP-VALUE
002245         GO TO 2132-EXIT.
002250     MOVE "Y" TO WS-DUP-SW.
002270 2132-EXIT.
002280     EXIT.
002290
002300 2190-NO-RESIDENTS-ERROR.
002310     ADD 1 TO SN-RESPONSE-LINE-COUNT.
002320     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002330     STRING "** ERROR: NO RESIDENTS FOR " SNRQ-ARG-1 " FOUND"
002340         DELIMITED BY SIZE
002350         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002360     MOVE "10" TO SN-REQUEST-STATUS.
002370 2190-EXIT.
002380     EXIT.
002390
002400*------------------------------------------------------------*
002410*    SC - STATION COVERAGE.  SNRQ-ARG1-STATION-NO IS THE
002420*    STATION NUMBER.  COUNTS CHILDREN/ADULTS/UNDETERMINED-AGE
002430*    AMONG THE RESIDENTS COVERED.
002440*------------------------------------------------------------*
002450 2200-STATION-COVERAGE.
002460     MOVE ZERO TO WS-SC-CHILDREN WS-SC-ADULTS WS-SC-UNDETERMINED.
002470     MOVE "N" TO WS-MATCH-SW.
002480     ADD 1 TO SN-RESPONSE-LINE-COUNT.
002490     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002500     STRING "SC " SNRQ-ARG-1
002510         DELIMITED BY SIZE
002520         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
002530     PERFORM 2210-SCAN-ONE-STATION THRU 2210-EXIT
002540         VARYING STATION-IDX FROM 1 BY 1
002550         UNTIL STATION-IDX > SN-STATION-COUNT.
002560     IF WS-MATCH-NOT-FOUND
002570         PERFORM 2290-STATION-NOT-FOUND THRU 2290-EXIT
002580     ELSE
002590         PERFORM 2280-WRITE-SC-TOTALS THRU 2280-EXIT.
002610 2200-EXIT.
002620     EXIT.
002630
002640*    STATION-FOUND IS SET HERE, INDEPENDENT OF WHETHER ANYONE
002650*    CURRENTLY LIVES AT THE MAPPED ADDRESS - A MAPPED STATION
002660*    WITH NO CURRENT RESIDENTS STILL SUCCEEDS WITH ZERO COUNTS.
002670 2210-SCAN-ONE-STATION.
002680     IF ST-STATION-NO (STATION-IDX) NOT = SNRQ-ARG1-STATION-NO
002685         GO TO 2210-EXIT.
002690     MOVE "Y" TO WS-MATCH-SW.
002700     PERFORM 2220-SCAN-PERSON-AT-ADDR THRU 2220-EXIT
002710         VARYING PERSON-IDX FROM 1 BY 1
002720         UNTIL PERSON-IDX > SN-PERSON-COUNT.
002740 2210-EXIT.
002750     EXIT.
002760
002770 2220-SCAN-PERSON-AT-ADDR.
002780     IF PT-ADDRESS (PERSON-IDX) NOT = ST-ADDRESS (STATION-IDX)
002785         GO TO 2220-EXIT.
002790     PERFORM 2830-PROJECT-STATIONCOVERAGE THRU 2830-EXIT.
002800     PERFORM 6000-LOOKUP-MEDICAL THRU 6000-EXIT.
002805     IF NOT WS-MEDICAL-ON-FILE
002806         ADD 1 TO WS-SC-UNDETERMINED
002807         GO TO 2220-EXIT.
002820     PERFORM 6100-CALCULATE-AGE THRU 6100-EXIT.
002830     IF SNAC-BIRTHDATE-INVALID
002840         PERFORM 6210-INVALID-BIRTHDATE THRU 6210-EXIT
002845         GO TO 2220-EXIT.
002860     IF SNAC-AGE-YEARS NOT GREATER THAN 18
002870         ADD 1 TO WS-SC-CHILDREN
002880     ELSE
002890         ADD 1 TO WS-SC-ADULTS.
002960 2220-EXIT.
002970     EXIT.
002980
002990 2280-WRITE-SC-TOTALS.
003000     MOVE WS-SC-CHILDREN TO WS-ED-SC-CHILDREN.
003010     MOVE WS-SC-ADULTS   TO WS-ED-SC-ADULTS.
003020     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003030     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003040     STRING "  CHILDREN: " WS-ED-SC-CHILDREN
003050            "  ADULTS: " WS-ED-SC-ADULTS
003060         DELIMITED BY SIZE
003070         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003080     IF WS-SC-UNDETERMINED = ZERO
003085         GO TO 2280-EXIT.
003090     MOVE WS-SC-UNDETERMINED TO WS-ED-SC-UNDETERMINED.
003100     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003110     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003120     STRING "  UNDETERMINED AGE: " WS-ED-SC-UNDETERMINED
003130         DELIMITED BY SIZE
003140         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003160 2280-EXIT.
003170     EXIT.
003180
003190 2290-STATION-NOT-FOUND.
003200     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003210     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003220     STRING "** ERROR: STATION " SNRQ-ARG-1
003230            " MAPPING NOT FOUND"
003240         DELIMITED BY SIZE
003250         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003260     MOVE "10" TO SN-REQUEST-STATUS.
003270 2290-EXIT.
003280     EXIT.
003290
003300*------------------------------------------------------------*
003310*    CA - CHILD ALERT.  SNRQ-ARG-1 IS THE ADDRESS.  CHILDREN
003320*    GET PROJECTION AGE, OTHER HOUSEHOLD MEMBERS GET NAME.
003330*------------------------------------------------------------*
003340 2300-CHILD-ALERT.
003350     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003360     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003370     STRING "CA " SNRQ-ARG-1
003380         DELIMITED BY SIZE
003390         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003400     PERFORM 2310-SCAN-ONE-RESIDENT THRU 2310-EXIT
003410         VARYING PERSON-IDX FROM 1 BY 1
003420         UNTIL PERSON-IDX > SN-PERSON-COUNT.
003430 2300-EXIT.
003440     EXIT.
003450
003460 2310-SCAN-ONE-RESIDENT.
003470     IF PT-ADDRESS (PERSON-IDX) NOT = SNRQ-ARG-1
003475         GO TO 2310-EXIT.
003480     PERFORM 6000-LOOKUP-MEDICAL THRU 6000-EXIT.
003490     IF WS-MEDICAL-ON-FILE
003500         PERFORM 6100-CALCULATE-AGE THRU 6100-EXIT.
003520     IF WS-MEDICAL-ON-FILE
003530        AND SNAC-AGE-YEARS NOT GREATER THAN 18
003540         PERFORM 2820-PROJECT-AGE THRU 2820-EXIT
003550     ELSE
003560         PERFORM 2810-PROJECT-NAME THRU 2810-EXIT.
003590 2310-EXIT.
003600     EXIT.
003610
003620*------------------------------------------------------------*
003630*    PA - PHONE ALERT.  SNRQ-ARG1-STATION-NO IS THE STATION
003640*    NUMBER.  DUPLICATE PHONES ARE DROPPED, FIRST SEEN KEPT.
003650*------------------------------------------------------------*
003660 2400-PHONE-ALERT.
003670     MOVE ZERO TO WS-DEDUP-COUNT.
003680     MOVE "N" TO WS-MATCH-SW.
003690     ADD 1 TO SN-RESPONSE-LINE-COUNT.
003700     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003710     STRING "PA " SNRQ-ARG-1
003720         DELIMITED BY SIZE
003730         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
003740     PERFORM 2410-SCAN-ONE-STATION THRU 2410-EXIT
003750         VARYING STATION-IDX FROM 1 BY 1
003760         UNTIL STATION-IDX > SN-STATION-COUNT.
003770     IF WS-MATCH-NOT-FOUND
003780         PERFORM 2290-STATION-NOT-FOUND THRU 2290-EXIT.
003800 2400-EXIT.
003810     EXIT.
003820
003830*    STATION-FOUND IS SET HERE REGARDLESS OF WHETHER ANY PHONE
003840*    ENDS UP PRINTED - SAME REASONING AS 2210 ABOVE FOR SC.
003850 2410-SCAN-ONE-STATION.
003860     IF ST-STATION-NO (STATION-IDX) NOT = SNRQ-ARG1-STATION-NO
003865         GO TO 2410-EXIT.
003870     MOVE "Y" TO WS-MATCH-SW.
003880     PERFORM 2420-SCAN-PERSON-AT-ADDR THRU 2420-EXIT
003890         VARYING PERSON-IDX FROM 1 BY 1
003900         UNTIL PERSON-IDX > SN-PERSON-COUNT.
003920 2410-EXIT.
003930     EXIT.
003940
003950 2420-SCAN-PERSON-AT-ADDR.
003960     IF PT-ADDRESS (PERSON-IDX) NOT = ST-ADDRESS (STATION-IDX)
003965         GO TO 2420-EXIT.
003970     MOVE PT-PHONE (PERSON-IDX) TO WS-DEDUP-LOOKUP-VALUE.
003980     PERFORM 2131-CHECK-DEDUP THRU 2131-EXIT.
003990     IF WS-VALUE-IS-DUP
003995         GO TO 2420-EXIT.
004000     ADD 1 TO WS-DEDUP-COUNT.
004010     SET DEDUP-IDX TO WS-DEDUP-COUNT.
004020     MOVE PT-PHONE (PERSON-IDX)
004030         TO WS-DEDUP-ENTRY (DEDUP-IDX).
004040     ADD 1 TO SN-RESPONSE-LINE-COUNT.
004050     MOVE SPACES TO
004060         SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004070     STRING "  " PT-PHONE (PERSON-IDX)
004080         DELIMITED BY SIZE
004090         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004120 2420-EXIT.
004130     EXIT.
004140
004150*------------------------------------------------------------*
004160*    FI - FIRE ALERT.  SNRQ-ARG-1 IS THE ADDRESS.  EMITS THE
004170*    COVERING STATION NUMBER THEN PROJECTION ALERT PER RESIDENT.
004180*------------------------------------------------------------*
004190 2500-FIRE-ALERT.
004200     MOVE "N" TO WS-MATCH-SW.
004210     PERFORM 2510-FIND-STATION-FOR-ADDR THRU 2510-EXIT
004220         VARYING STATION-IDX FROM 1 BY 1
004230         UNTIL STATION-IDX > SN-STATION-COUNT
004240            OR WS-MATCH-FOUND.
004250     IF WS-MATCH-FOUND
004255         GO TO 2505-FOUND-STATION.
004260     PERFORM 2590-ADDRESS-NOT-FOUND THRU 2590-EXIT.
004265     GO TO 2500-EXIT.
004266 2505-FOUND-STATION.
004280     ADD 1 TO SN-RESPONSE-LINE-COUNT.
004290     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004300     STRING "FI " SNRQ-ARG-1 " STATION "
004310            ST-STATION-NO (STATION-IDX)
004320         DELIMITED BY SIZE
004330         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004340     PERFORM 2520-SCAN-ONE-RESIDENT THRU 2520-EXIT
004350         VARYING PERSON-IDX FROM 1 BY 1
004360         UNTIL PERSON-IDX > SN-PERSON-COUNT.
004380 2500-EXIT.
004390     EXIT.
004400
004410 2510-FIND-STATION-FOR-ADDR.
004420     IF ST-ADDRESS (STATION-IDX) = SNRQ-ARG-1
004430         MOVE "Y" TO WS-MATCH-SW.
004450 2510-EXIT.
004460     EXIT.
004470
004480 2520-SCAN-ONE-RESIDENT.
004490     IF PT-ADDRESS (PERSON-IDX) = SNRQ-ARG-1
004500         PERFORM 2840-PROJECT-ALERT THRU 2840-EXIT.
004520 2520-EXIT.
004530     EXIT.
004540
004550 2590-ADDRESS-NOT-FOUND.
004560     ADD 1 TO SN-RESPONSE-LINE-COUNT.
004570     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004580     STRING "** ERROR: " SNRQ-ARG-1 " MAPPING NOT FOUND"
004590         DELIMITED BY SIZE
004600         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004610     MOVE "10" TO SN-REQUEST-STATUS.
004620 2590-EXIT.
004630     EXIT.
004640
004650*------------------------------------------------------------*
004660*    FL - FLOOD STATIONS.  EACH FL TRANSACTION CARRIES ONE
004670*    STATION NUMBER IN SNRQ-ARG1-STATION-NO - A COUNTY WANTING
004680*    SEVERAL STATIONS SENDS ONE FL RECORD PER STATION.  OUTPUT
004690*    IS GROUPED BY HOUSEHOLD ADDRESS (CONTROL BREAK), EACH
004700*    HOUSEHOLD FOLLOWED BY ITS RESIDENTS' PROJECTION ALERT.
004710*------------------------------------------------------------*
004720 2600-FLOOD-STATIONS.
004730     MOVE SPACES TO WS-FL-PREV-ADDRESS.
004740     ADD 1 TO SN-RESPONSE-LINE-COUNT.
004750     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004760     STRING "FL " SNRQ-ARG-1
004770         DELIMITED BY SIZE
004780         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
004790     PERFORM 2610-SCAN-ONE-STATION THRU 2610-EXIT
004800         VARYING STATION-IDX FROM 1 BY 1
004810         UNTIL STATION-IDX > SN-STATION-COUNT.
004820 2600-EXIT.
004830     EXIT.
004840
004850 2610-SCAN-ONE-STATION.
004860     IF ST-STATION-NO (STATION-IDX) NOT = SNRQ-ARG1-STATION-NO
004865         GO TO 2610-EXIT.
004870     IF ST-ADDRESS (STATION-IDX) = WS-FL-PREV-ADDRESS
004875         GO TO 2610-EXIT.
004880     PERFORM 2615-SCAN-HOUSEHOLD THRU 2615-EXIT
004890         VARYING WS-SUB1 FROM 1 BY 1
004900         UNTIL WS-SUB1 > SN-PERSON-COUNT.
004930 2610-EXIT.
004940     EXIT.
004950
004960*    WS-SUB1 STANDS IN FOR PERSON-IDX HERE SO THE OUTER SCAN OF
004970*    THE STATION TABLE DOES NOT LOSE ITS OWN STATION-IDX.
004980 2615-SCAN-HOUSEHOLD.
004990     IF PT-ADDRESS (WS-SUB1) NOT = ST-ADDRESS (STATION-IDX)
004995         GO TO 2615-EXIT.
005000     IF ST-ADDRESS (STATION-IDX) = WS-FL-PREV-ADDRESS
005005         GO TO 2618-PROJECT-ALERT.
005010     MOVE ST-ADDRESS (STATION-IDX) TO WS-FL-PREV-ADDRESS.
005020     ADD 1 TO SN-RESPONSE-LINE-COUNT.
005030     MOVE SPACES TO
005040         SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005050     STRING "  " ST-ADDRESS (STATION-IDX)
005060         DELIMITED BY SIZE
005070         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005075 2618-PROJECT-ALERT.
005090     SET PERSON-IDX TO WS-SUB1.
005100     PERFORM 2840-PROJECT-ALERT THRU 2840-EXIT.
005120 2615-EXIT.
005130     EXIT.
005140
005150*------------------------------------------------------------*
005160*    PI - PERSON INFO.  SNRQ-ARG-1/ARG-2 ARE FIRST/LAST NAME.
005170*------------------------------------------------------------*
005180 2700-PERSON-INFO.
005190     MOVE "N" TO WS-MATCH-SW.
005200     PERFORM 2710-FIND-PERSON THRU 2710-EXIT
005210         VARYING PERSON-IDX FROM 1 BY 1
005220         UNTIL PERSON-IDX > SN-PERSON-COUNT
005230            OR WS-MATCH-FOUND.
005240     IF WS-MATCH-FOUND
005245         GO TO 2705-FOUND-PERSON.
005250     PERFORM 2790-PERSON-NOT-FOUND THRU 2790-EXIT.
005255     GO TO 2700-EXIT.
005256 2705-FOUND-PERSON.
005270     PERFORM 6000-LOOKUP-MEDICAL THRU 6000-EXIT.
005280     PERFORM 2850-PROJECT-PERSONINFO THRU 2850-EXIT.
005300 2700-EXIT.
005310     EXIT.
005320
005330 2710-FIND-PERSON.
005340     IF PT-FIRST-NAME (PERSON-IDX) = SNRQ-ARG-1
005350        AND PT-LAST-NAME (PERSON-IDX) = SNRQ-ARG-2
005360         MOVE "Y" TO WS-MATCH-SW.
005380 2710-EXIT.
005390     EXIT.
005400
005410 2790-PERSON-NOT-FOUND.
005420     ADD 1 TO SN-RESPONSE-LINE-COUNT.
005430     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005440     STRING "** ERROR: " SNRQ-ARG-1 " " SNRQ-ARG-2 " NOT FOUND"
005450         DELIMITED BY SIZE
005460         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005470     MOVE "10" TO SN-REQUEST-STATUS.
005480 2790-EXIT.
005490     EXIT.
005500
005510*------------------------------------------------------------*
005520*    PROJECTION ENGINE - EACH PARAGRAPH BUILDS ONE RESPONSE
005530*    LINE FROM THE RESIDENT AT PERSON-IDX (AND, WHERE THE
005540*    QUERY NEEDS AGE/MEDICATIONS/ALLERGIES, FROM THE MEDICAL
005550*    TABLE ENTRY LOCATED BY 6000-LOOKUP-MEDICAL AT MEDICAL-IDX).
005560*------------------------------------------------------------*
005570 2810-PROJECT-NAME.
005580     ADD 1 TO SN-RESPONSE-LINE-COUNT.
005590     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005600     STRING "  " PT-FIRST-NAME (PERSON-IDX) " "
005610            PT-LAST-NAME (PERSON-IDX)
005620         DELIMITED BY SIZE
005630         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005640 2810-EXIT.
005650     EXIT.
005660
005670 2820-PROJECT-AGE.
005680     PERFORM 6200-EDIT-AGE THRU 6200-EXIT.
005685     IF SNAC-BIRTHDATE-INVALID
005686         GO TO 2820-EXIT.
005700     ADD 1 TO SN-RESPONSE-LINE-COUNT.
005710     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005720     STRING "  " PT-FIRST-NAME (PERSON-IDX) " "
005730            PT-LAST-NAME (PERSON-IDX) " AGE "
005740            WS-AGE-PRINT
005750         DELIMITED BY SIZE
005760         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005780 2820-EXIT.
005790     EXIT.
005800
005810 2830-PROJECT-STATIONCOVERAGE.
005820     ADD 1 TO SN-RESPONSE-LINE-COUNT.
005830     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005840     STRING "  " PT-FIRST-NAME (PERSON-IDX) " "
005850            PT-LAST-NAME (PERSON-IDX) " "
005860            PT-ADDRESS (PERSON-IDX) " "
005870            PT-PHONE (PERSON-IDX)
005880         DELIMITED BY SIZE
005890         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
005900 2830-EXIT.
005910     EXIT.
005920
005930 2840-PROJECT-ALERT.
005940     PERFORM 6000-LOOKUP-MEDICAL THRU 6000-EXIT.
005950     IF WS-MEDICAL-ON-FILE
005960         PERFORM 6100-CALCULATE-AGE THRU 6100-EXIT.
005980     PERFORM 6200-EDIT-AGE THRU 6200-EXIT.
005985     IF SNAC-BIRTHDATE-INVALID
005986         GO TO 2840-EXIT.
006000     ADD 1 TO SN-RESPONSE-LINE-COUNT.
006010     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
006020     STRING "  " PT-FIRST-NAME (PERSON-IDX) " "
006030            PT-LAST-NAME (PERSON-IDX) " "
006040            PT-PHONE (PERSON-IDX) " AGE " WS-AGE-PRINT
006050         DELIMITED BY SIZE
006060         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
006070     PERFORM 6300-LIST-MEDICATIONS THRU 6300-EXIT.
006080     PERFORM 6400-LIST-ALLERGIES THRU 6400-EXIT.
006100 2840-EXIT.
006110     EXIT.
006120
006130 2850-PROJECT-PERSONINFO.
006140     IF WS-MEDICAL-ON-FILE
006150         PERFORM 6100-CALCULATE-AGE THRU 6100-EXIT.
006170     PERFORM 6200-EDIT-AGE THRU 6200-EXIT.
006175     IF SNAC-BIRTHDATE-INVALID
006176         GO TO 2850-EXIT.
006190     ADD 1 TO SN-RESPONSE-LINE-COUNT.
006200     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
006210     STRING "  " PT-FIRST-NAME (PERSON-IDX) " "
006220            PT-LAST-NAME (PERSON-IDX) " "
006230            PT-ADDRESS (PERSON-IDX) " "
006240            PT-EMAIL (PERSON-IDX) " AGE " WS-AGE-PRINT
006250         DELIMITED BY SIZE
006260         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
006270     PERFORM 6300-LIST-MEDICATIONS THRU 6300-EXIT.
006280     PERFORM 6400-LIST-ALLERGIES THRU 6400-EXIT.
006300 2850-EXIT.
006310     EXIT.
006320
006330*------------------------------------------------------------*
006340*    GENERAL-PURPOSE LOOKUP/CALCULATION HELPERS SHARED BY THE
006350*    QUERY PARAGRAPHS ABOVE.  CALLER MUST HAVE PERSON-IDX
006360*    POSITIONED AT THE RESIDENT OF INTEREST BEFORE CALLING
006370*    6000 OR 6100.
006380*------------------------------------------------------------*
006390 6000-LOOKUP-MEDICAL.
006400*    090412 TW  RESET THE SHARED AGE-CALC RESULT SWITCH HERE SO A
006410*                 RESIDENT WITH NO MEDICAL RECORD NEVER INHERITS
006420*                 THE PRIOR RESIDENT'S INVALID/UNDETERMINED FLAG.
006430     MOVE "K" TO SNAC-RESULT-SW.
006440     MOVE "N" TO WS-MEDICAL-SW.
006450     PERFORM 6010-SCAN-ONE-MEDICAL THRU 6010-EXIT
006460         VARYING MEDICAL-IDX FROM 1 BY 1
006470         UNTIL MEDICAL-IDX > SN-MEDICAL-COUNT
006480            OR WS-MEDICAL-ON-FILE.
006490 6000-EXIT.
006500     EXIT.
006510
006520 6010-SCAN-ONE-MEDICAL.
006530     IF MT-FIRST-NAME (MEDICAL-IDX) = PT-FIRST-NAME (PERSON-IDX)
006540        AND MT-LAST-NAME (MEDICAL-IDX) = PT-LAST-NAME (PERSON-IDX)
006550         MOVE "Y" TO WS-MEDICAL-SW.
006570 6010-EXIT.
006580     EXIT.
006590
006600*    EXPECTS MEDICAL-IDX ALREADY POSITIONED BY 6000 ABOVE.
006610 6100-CALCULATE-AGE.
006620     MOVE WS-RUN-DATE TO SNAC-RUN-DATE.
006630     MOVE MT-BIRTHDATE (MEDICAL-IDX) TO SNAC-BIRTHDATE.
006640     CALL "SNAGECLC" USING SN-AGE-CALC-REC,
006650                            WS-AGE-CALC-RETURN-CD.
006660 6100-EXIT.
006670     EXIT.
006680
006690*    BUILDS THE PRINTABLE "UNK" OR NUMERIC AGE TEXT USED BY
006700*    EVERY PROJECTION THAT CARRIES AN AGE.  WS-MEDICAL-ON-FILE
006710*    AND, WHEN SET, SNAC-AGE-YEARS MUST ALREADY BE CURRENT.
006720*    091512 TW  A BIRTHDATE AFTER THE RUN DATE MUST FAIL THE
006730*                 REQUEST, NOT PRINT AGE 000 - SEE 6210 BELOW.
006740 6200-EDIT-AGE.
006745     IF NOT SNAC-BIRTHDATE-INVALID
006746         GO TO 6205-CHECK-KNOWN.
006760     PERFORM 6210-INVALID-BIRTHDATE THRU 6210-EXIT.
006765     GO TO 6200-EXIT.
006766 6205-CHECK-KNOWN.
006780     IF WS-MEDICAL-NOT-ON-FILE OR SNAC-AGE-UNDETERMINED
006790         MOVE "INFORMATION NOT SPECIFIED" TO WS-AGE-PRINT
006800     ELSE
006810         MOVE SPACES TO WS-AGE-PRINT
006820         MOVE SNAC-AGE-YEARS TO WS-AGE-PRINT-NUM.
006850 6200-EXIT.
006860     EXIT.
006870
006880*    THE REQUEST FAILS VALIDATION WHEN A RESIDENT'S BIRTHDATE
006890*    FALLS AFTER THE RUN DATE.  CALLER SKIPS ITS OWN DETAIL LINE
006900*    WHEN SNAC-BIRTHDATE-INVALID COMES BACK SET.
006910 6210-INVALID-BIRTHDATE.
006920     MOVE "30" TO SN-REQUEST-STATUS.
006930     ADD 1 TO SN-RESPONSE-LINE-COUNT.
006940     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
006950     STRING "** ERROR: INVALID BIRTHDATE FOR "
006960            PT-FIRST-NAME (PERSON-IDX) " "
006970            PT-LAST-NAME (PERSON-IDX)
006980         DELIMITED BY SIZE
006990         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
007000 6210-EXIT.
007010     EXIT.
007020
007030*    APPENDS ONE RESPONSE LINE LISTING MEDICATIONS FOR THE
007040*    MEDICAL-TABLE ENTRY AT MEDICAL-IDX, OR THE "NOT SPECIFIED"
007050*    TEXT WHEN THE RESIDENT CARRIES NO MEDICAL RECORD.
007060 6300-LIST-MEDICATIONS.
007070     ADD 1 TO SN-RESPONSE-LINE-COUNT.
007080     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
007090     IF WS-MEDICAL-NOT-ON-FILE
007100         STRING "    MEDICATIONS: INFORMATION NOT SPECIFIED"
007110             DELIMITED BY SIZE
007120             INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT)
007130     ELSE
007140         STRING "    MEDICATIONS:"
007150             DELIMITED BY SIZE
007160             INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT)
007170         PERFORM 6310-APPEND-ONE-MED THRU 6310-EXIT
007180             VARYING WS-LINE-SUB FROM 1 BY 1
007190             UNTIL WS-LINE-SUB > MT-MED-COUNT (MEDICAL-IDX).
007210 6300-EXIT.
007220     EXIT.
007230
007240 6310-APPEND-ONE-MED.
007250     STRING SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT) " "
007260            MT-MEDICATION (MEDICAL-IDX, WS-LINE-SUB)
007270         DELIMITED BY SIZE
007280         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
007290 6310-EXIT.
007300     EXIT.
007310
007320*    APPENDS ONE RESPONSE LINE LISTING ALLERGIES - SAME PATTERN
007330*    AS 6300 ABOVE.
007340 6400-LIST-ALLERGIES.
007350     ADD 1 TO SN-RESPONSE-LINE-COUNT.
007360     MOVE SPACES TO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
007370     IF WS-MEDICAL-NOT-ON-FILE
007380         STRING "    ALLERGIES: INFORMATION NOT SPECIFIED"
007390             DELIMITED BY SIZE
007400             INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT)
007410     ELSE
007420         STRING "    ALLERGIES:"
007430             DELIMITED BY SIZE
007440             INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT)
007450         PERFORM 6410-APPEND-ONE-ALLERGY THRU 6410-EXIT
007460             VARYING WS-LINE-SUB FROM 1 BY 1
007470             UNTIL WS-LINE-SUB > MT-ALLERGY-COUNT (MEDICAL-IDX).
007490 6400-EXIT.
007500     EXIT.
007510
007520 6410-APPEND-ONE-ALLERGY.
007530     STRING SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT) " "
007540            MT-ALLERGY (MEDICAL-IDX, WS-LINE-SUB)
007550         DELIMITED BY SIZE
007560         INTO SN-RESPONSE-LINE (SN-RESPONSE-LINE-COUNT).
007570 6410-EXIT.
007580     EXIT.
